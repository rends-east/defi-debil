000100      ******************************************************************
000200      * BATCHDRV - DEFI BACKTEST BATCH DRIVER                         *
000300      ******************************************************************
000400       IDENTIFICATION DIVISION.
000500      ******************************************************************
000600       PROGRAM-ID.        BATCHDRV.
000700       AUTHOR.            R S PRAJAPATI.
000800       INSTALLATION.      DEFI MARKETS BATCH UNIT.
000900       DATE-WRITTEN.      02-02-1987.
001000       DATE-COMPILED.
001100       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200      ******************************************************************
001300      * CHANGE LOG                                                    *
001400      *-----------------------------------------------------------------
001500      * 02-02-1987 RSP  001  INITIAL VERSION - LENDING ONLY, ONE       *
001600      *                      REQUEST PER RUN.  DEFI-0101.              *
001700      * 05-14-1987 RSP  002  CALLS SUMCALC1 FOR THE SUMMARY LINE       *
001800      *                      INSTEAD OF IN-LINE PNL MATH.  DEFI-0103.  *
001900      * 02-11-1988 DKS  003  MULTI-ITEM BATCH FILE AND THE PERP BRANCH *
002000      *                      ADDED - DEFI-0108.                        *
002100      * 04-06-1988 TRI  004  CLMM BRANCH ADDED.  DEFI-0109.            *
002200      * 11-02-1990 JDT  005  "SKIP FAILED ITEM AND CONTINUE" ADDED     *
002300      *                      AFTER A ZERO-ROW MARKET FILE ABENDED A    *
002400      *                      WHOLE OVERNIGHT RUN.  DEFI-0120.          *
002500      * 08-19-1998 MKN  006  Y2K - CONFIRMED NO TWO-DIGIT YEAR FIELDS  *
002600      *                      ANYWHERE IN THE BATCH-REQUEST OR RUN-     *
002700      *                      LISTING LAYOUTS.  MEMO 98-4.              *
002800      * 02-19-2024 RSP  007  DROPPED PER-REQUEST FILE NAMES FROM       *
002900      *                      BATCHREQ - MARKET DATA IS NOW JOB-LEVEL.  *
003000      *                      DEFI-0111.                                *
003100      * 03-18-2025 RSP  008  LISTING HEADER AND DETAIL LINE ONLY CARRIED*
003200      *                      TYPE/PNL/ROI/APY - FINAL-EQUITY AND STEPS  *
003300      *                      WERE BEING EDITED INTO WS-ED-EQUITY/       *
003400      *                      WS-ED-STEPS BUT NEVER STRUNG INTO THE      *
003500      *                      LINE.  WIDENED RUN-LISTING-LINE TO 100     *
003600      *                      BYTES AND ADDED BOTH COLUMNS.  DEFI-0167.  *
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900      ******************************************************************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.   IBM-370.
004200       OBJECT-COMPUTER.   IBM-370.
004300       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004400                           UPSI-0 IS WS-RERUN-SWITCH.
004500      *
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT BATCH-REQUEST-FILE ASSIGN TO BATCHIN
004900               ORGANIZATION IS LINE SEQUENTIAL
005000               FILE STATUS IS WS-BATCHIN-STATUS.
005100      *
005200           SELECT RUN-LISTING-FILE ASSIGN TO RUNLIST
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS WS-RUNLIST-STATUS.
005500      ******************************************************************
005600       DATA DIVISION.
005700      ******************************************************************
005800       FILE SECTION.
005900      *
006000       FD  BATCH-REQUEST-FILE.
006100       COPY BATCHREQ.
006200      *
006300       FD  RUN-LISTING-FILE
006400           RECORD CONTAINS 100 CHARACTERS
006500           RECORDING MODE IS F.
006600       01  RUN-LISTING-LINE               PIC X(100).
006700      *
006800       WORKING-STORAGE SECTION.
006900      *
007000       01  WS-FILE-STATUSES.
007100           05  WS-BATCHIN-STATUS          PIC X(02) VALUE SPACES.
007200           05  WS-RUNLIST-STATUS          PIC X(02) VALUE SPACES.
007300           05  FILLER                     PIC X(01) VALUE SPACE.
007400      *
007500       01  WS-SWITCHES.
007600           05  WS-BATCHIN-EOF-SW          PIC X(01) VALUE 'N'.
007700               88  WS-BATCHIN-EOF                    VALUE 'Y'.
007800           05  FILLER                     PIC X(01) VALUE SPACE.
007900      *
008000      ******************************************************************
008100      * PARAMETER GROUPS PASSED TO EACH ENGINE - MUST LINE UP FIELD BY *
008200      * FIELD WITH THE LK- GROUP IN THE ENGINE'S OWN LINKAGE SECTION.  *
008300      ******************************************************************
008400       01  WS-LEND-PARMS.
008500           05  WS-LEND-SUPPLY-AMOUNT      PIC 9(12)V9(08).
008600           05  WS-LEND-BORROW-AMOUNT      PIC 9(12)V9(08).
008700           05  WS-LEND-DIRECTION          PIC X(10).
008800           05  WS-LEND-START-TS           PIC 9(10).
008900           05  WS-LEND-USE-START-TS       PIC X(01).
009000           05  FILLER                     PIC X(01) VALUE SPACE.
009100      *
009200       01  WS-PERP-PARMS.
009300           05  WS-PERP-COLLATERAL         PIC 9(12)V9(04).
009400           05  WS-PERP-LEVERAGE           PIC 9(03)V9(02).
009500           05  WS-PERP-SIDE               PIC X(05).
009600           05  FILLER                     PIC X(01) VALUE SPACE.
009700      *
009800       01  WS-CLMM-PARMS.
009900           05  WS-CLMM-INITIAL-TOKEN0     PIC 9(12)V9(08).
010000           05  WS-CLMM-INITIAL-TOKEN1     PIC 9(12)V9(08).
010100           05  WS-CLMM-MIN-PRICE          PIC 9(06)V9(04).
010200           05  WS-CLMM-MAX-PRICE          PIC 9(06)V9(04).
010300           05  FILLER                     PIC X(01) VALUE SPACE.
010400      *
010500       COPY RUNSTATS.
010600       COPY RUNSUMRY.
010700      *
010800       01  WS-GRAND-TOTALS                COMP-3.
010900           05  WS-GRAND-PNL               PIC S9(12)V9(04) VALUE ZERO.
011000           05  WS-ITEM-COUNT              PIC S9(07) VALUE ZERO.
011100           05  WS-SKIPPED-COUNT           PIC S9(07) VALUE ZERO.
011200           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
011300      *
011400       01  WS-EDITED-LISTING-FIELDS.
011500           05  WS-ED-RUN-TYPE             PIC X(08).
011600           05  WS-ED-PNL                  PIC -Z(10)9.9999.
011700           05  WS-ED-ROI                  PIC -Z(6)9.9999.
011800           05  WS-ED-APY                  PIC -Z(8)9.9999.
011900           05  WS-ED-EQUITY               PIC -Z(10)9.9999.
012000           05  WS-ED-STEPS                PIC Z(8)9.
012100           05  FILLER                     PIC X(01) VALUE SPACE.
012200      *
012300      ******************************************************************
012400      * REDEFINES KEPT FOR A RERUN DUMP OF THE GRAND-TOTAL ACCUMULATOR *
012500      * PAIR (COUNT AND PNL) WHEN A LISTING TOTAL LOOKS SUSPECT.       *
012600      ******************************************************************
012700       01  WS-TOTALS-DUMP.
012800           05  WS-TOTALS-DUMP-COUNT       PIC S9(07).
012900           05  WS-TOTALS-DUMP-PNL         PIC S9(12)V9(04).
013000           05  FILLER                     PIC X(01) VALUE SPACE.
013100       01  WS-TOTALS-DUMP-R REDEFINES WS-TOTALS-DUMP.
013200           05  WS-TOTALS-DUMP-PAIR        PIC S9(19)V9(04).
013300           05  FILLER                     PIC X(01) VALUE SPACE.
013400      ******************************************************************
013500      * REDEFINES KEPT FOR A RERUN DUMP OF THE LISTING ITEM/SKIP       *
013600      * COUNTER PAIR WHEN THE TRAILER TOTAL LINE LOOKS SUSPECT.        *
013700      ******************************************************************
013800       01  WS-COUNT-DUMP.
013900           05  WS-COUNT-DUMP-ITEMS        PIC S9(07).
014000           05  WS-COUNT-DUMP-SKIPS        PIC S9(07).
014100           05  FILLER                     PIC X(01) VALUE SPACE.
014200       01  WS-COUNT-DUMP-R REDEFINES WS-COUNT-DUMP.
014300           05  WS-COUNT-DUMP-PAIR         PIC S9(14).
014400           05  FILLER                     PIC X(01) VALUE SPACE.
014500      ******************************************************************
014600       PROCEDURE DIVISION.
014700      ******************************************************************
014800       000-MAIN-CONTROL.
014900      *
015000           PERFORM 100-OPEN-FILES.
015100           PERFORM 150-WRITE-LISTING-HEADER.
015200           PERFORM 200-READ-REQUEST.
015300           PERFORM 300-PROCESS-ONE-REQUEST
015400               UNTIL WS-BATCHIN-EOF.
015500           PERFORM 800-WRITE-GRAND-TOTAL.
015600           PERFORM 900-CLOSE-FILES.
015700      *
015800           STOP RUN.
015900      *
016000       100-OPEN-FILES.
016100      *
016200           OPEN INPUT  BATCH-REQUEST-FILE.
016300           OPEN OUTPUT RUN-LISTING-FILE.
016400      *
016500       150-WRITE-LISTING-HEADER.
016600      *
016700           MOVE SPACES TO RUN-LISTING-LINE.
016800           MOVE 'DEFI POSITION BACKTEST - RUN LISTING' TO RUN-LISTING-LINE.
016900           WRITE RUN-LISTING-LINE AFTER ADVANCING C01.
017000           MOVE SPACES TO RUN-LISTING-LINE.
017100           STRING 'TYPE        PNL-USD           ROI-PCT       APY-PCT'
017200                      DELIMITED BY SIZE
017300                  '       FINAL-EQUITY      STEPS' DELIMITED BY SIZE
017400               INTO RUN-LISTING-LINE
017500           END-STRING.
017600           WRITE RUN-LISTING-LINE AFTER ADVANCING 2 LINES.
017700      *
017800       200-READ-REQUEST.
017900      *
018000           READ BATCH-REQUEST-FILE
018100               AT END
018200                   MOVE 'Y' TO WS-BATCHIN-EOF-SW
018300           END-READ.
018400      *
018500       300-PROCESS-ONE-REQUEST.
018600      *
018700           EVALUATE BR-REQ-TYPE
018800               WHEN 'LENDING'
018900                   PERFORM 400-RUN-LENDING
019000               WHEN 'PERP'
019100                   PERFORM 420-RUN-PERP
019200               WHEN 'CLMM'
019300                   PERFORM 440-RUN-CLMM
019400               WHEN OTHER
019500                   ADD 1 TO WS-SKIPPED-COUNT
019600           END-EVALUATE.
019700           PERFORM 200-READ-REQUEST.
019800      *
019900       400-RUN-LENDING.
020000      *
020100           MOVE BR-L-SUPPLY-AMOUNT  TO WS-LEND-SUPPLY-AMOUNT.
020200           MOVE BR-L-BORROW-AMOUNT  TO WS-LEND-BORROW-AMOUNT.
020300           MOVE BR-L-DIRECTION      TO WS-LEND-DIRECTION.
020400           MOVE BR-L-START-TS       TO WS-LEND-START-TS.
020500           MOVE BR-L-USE-START-TS   TO WS-LEND-USE-START-TS.
020600           MOVE SPACES TO RUN-STATS.
020700           CALL 'LENDBT01' USING WS-LEND-PARMS RUN-STATS.
020800           PERFORM 500-HANDLE-RUN-RESULT.
020900      *
021000       420-RUN-PERP.
021100      *
021200           MOVE BR-P-COLLATERAL     TO WS-PERP-COLLATERAL.
021300           MOVE BR-P-LEVERAGE       TO WS-PERP-LEVERAGE.
021400           MOVE BR-P-SIDE           TO WS-PERP-SIDE.
021500           MOVE SPACES TO RUN-STATS.
021600           CALL 'PERPBT01' USING WS-PERP-PARMS RUN-STATS.
021700           PERFORM 500-HANDLE-RUN-RESULT.
021800      *
021900       440-RUN-CLMM.
022000      *
022100           MOVE BR-C-INITIAL-TOKEN0 TO WS-CLMM-INITIAL-TOKEN0.
022200           MOVE BR-C-INITIAL-TOKEN1 TO WS-CLMM-INITIAL-TOKEN1.
022300           MOVE BR-C-MIN-PRICE      TO WS-CLMM-MIN-PRICE.
022400           MOVE BR-C-MAX-PRICE      TO WS-CLMM-MAX-PRICE.
022500           MOVE SPACES TO RUN-STATS.
022600           CALL 'CLMMBT01' USING WS-CLMM-PARMS RUN-STATS.
022700           PERFORM 500-HANDLE-RUN-RESULT.
022800      *
022900       500-HANDLE-RUN-RESULT.
023000      *
023100      * AN ENGINE THAT NEVER WROTE A STEP - EMPTY OR UNREADABLE MARKET
023200      * DATA - COMES BACK WITH RST-STEPS-COUNT ZERO.  WE TREAT THAT AS
023300      * A FAILED ITEM AND MOVE ON RATHER THAN LIST A MEANINGLESS ZERO
023400      * SUMMARY.  DEFI-0120.
023500      *
023600           IF RST-STEPS-COUNT = 0
023700               ADD 1 TO WS-SKIPPED-COUNT
023800           ELSE
023900               MOVE SPACES TO RUN-SUMMARY-RECORD
024000               CALL 'SUMCALC1' USING RUN-STATS RUN-SUMMARY-RECORD
024100               PERFORM 600-ADD-TO-GRAND-TOTAL
024200               PERFORM 700-WRITE-LISTING-LINE
024300           END-IF.
024400      *
024500       600-ADD-TO-GRAND-TOTAL.
024600      *
024700           ADD RS-FINAL-PNL-USD TO WS-GRAND-PNL.
024800           ADD 1 TO WS-ITEM-COUNT.
024900      *
025000       700-WRITE-LISTING-LINE.
025100      *
025200           MOVE RS-RUN-TYPE           TO WS-ED-RUN-TYPE.
025300           MOVE RS-FINAL-PNL-USD      TO WS-ED-PNL.
025400           MOVE RS-ROI-PERCENTAGE     TO WS-ED-ROI.
025500           MOVE RS-APY-PERCENTAGE     TO WS-ED-APY.
025600           MOVE RS-FINAL-EQUITY-USD   TO WS-ED-EQUITY.
025700           MOVE RS-STEPS-COUNT        TO WS-ED-STEPS.
025800      *
025900           MOVE SPACES TO RUN-LISTING-LINE.
026000           STRING WS-ED-RUN-TYPE    DELIMITED BY SIZE
026100                  '  '              DELIMITED BY SIZE
026200                  WS-ED-PNL         DELIMITED BY SIZE
026300                  '  '              DELIMITED BY SIZE
026400                  WS-ED-ROI         DELIMITED BY SIZE
026500                  '  '              DELIMITED BY SIZE
026600                  WS-ED-APY         DELIMITED BY SIZE
026700                  '  '              DELIMITED BY SIZE
026800                  WS-ED-EQUITY      DELIMITED BY SIZE
026900                  '  '              DELIMITED BY SIZE
027000                  WS-ED-STEPS       DELIMITED BY SIZE
027100               INTO RUN-LISTING-LINE
027200           END-STRING.
027300           WRITE RUN-LISTING-LINE AFTER ADVANCING 1 LINE.
027400      *
027500       800-WRITE-GRAND-TOTAL.
027600      *
027700           MOVE WS-GRAND-PNL TO WS-ED-PNL.
027800           MOVE SPACES TO RUN-LISTING-LINE.
027900           STRING 'GRAND TOTAL PNL-USD  '  DELIMITED BY SIZE
028000                  WS-ED-PNL               DELIMITED BY SIZE
028100               INTO RUN-LISTING-LINE
028200           END-STRING.
028300           WRITE RUN-LISTING-LINE AFTER ADVANCING 2 LINES.
028400      *
028500           MOVE SPACES TO RUN-LISTING-LINE.
028600           MOVE WS-ITEM-COUNT TO WS-TOTALS-DUMP-COUNT.
028700           STRING 'ITEMS PROCESSED ' DELIMITED BY SIZE
028800                  WS-ITEM-COUNT      DELIMITED BY SIZE
028900                  '   ITEMS SKIPPED ' DELIMITED BY SIZE
029000                  WS-SKIPPED-COUNT   DELIMITED BY SIZE
029100               INTO RUN-LISTING-LINE
029200           END-STRING.
029300           WRITE RUN-LISTING-LINE AFTER ADVANCING 1 LINE.
029400      *
029500       900-CLOSE-FILES.
029600      *
029700           CLOSE BATCH-REQUEST-FILE RUN-LISTING-FILE.
