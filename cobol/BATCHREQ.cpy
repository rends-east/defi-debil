000100      ******************************************************************
000200      * BATCHREQ.CPY                                                  *
000300      * BATCH-REQUEST INPUT RECORD - ONE PER BATCH ITEM, READ BY       *
000400      * BATCHDRV.  BR-REQ-TYPE PICKS THE PARAMETER SHAPE THAT FOLLOWS  *
000500      * IN BR-PARMS; THE THREE GROUPS OVERLAY THE SAME BYTES.  THE     *
000600      * MARKET-DATA FILES THEMSELVES ARE FIXED JOB-LEVEL DATASETS      *
000700      * (SEE LENDBT01/PERPBT01/CLMMBT01 FILE-CONTROL) - ONLY THE       *
000800      * POSITION PARAMETERS VARY REQUEST TO REQUEST.                   *
000900      ******************************************************************
001000      * MAINTENANCE LOG                                               *
001100      * 2024-02-12 RSP  INITIAL CUT - TICKET DEFI-0110                 *
001200      * 2024-02-19 RSP  DROPPED PER-REQUEST FILE NAMES - MARKET DATA   *
001300      *                 DATASETS ARE JOB-LEVEL, NOT PER-ITEM -         *
001400      *                 DEFI-0111                                     *
001500      ******************************************************************
001600       01  BATCH-REQUEST-RECORD.
001700           05  BR-REQ-TYPE             PIC X(8).
001800           05  BR-PARMS.
001900               10  BR-LENDING-PARMS.
002000                   15  BR-L-SUPPLY-AMOUNT   PIC 9(12)V9(8).
002100                   15  BR-L-BORROW-AMOUNT   PIC 9(12)V9(8).
002200                   15  BR-L-DIRECTION       PIC X(10).
002300                   15  BR-L-START-TS        PIC 9(10).
002400                   15  BR-L-USE-START-TS    PIC X(1).
002500                   15  FILLER               PIC X(41).
002600               10  BR-PERP-PARMS REDEFINES BR-LENDING-PARMS.
002700                   15  BR-P-COLLATERAL      PIC 9(12)V9(4).
002800                   15  BR-P-LEVERAGE        PIC 9(3)V9(2).
002900                   15  BR-P-SIDE            PIC X(5).
003000                   15  FILLER               PIC X(68).
003100               10  BR-CLMM-PARMS REDEFINES BR-LENDING-PARMS.
003200                   15  BR-C-INITIAL-TOKEN0  PIC 9(12)V9(8).
003300                   15  BR-C-INITIAL-TOKEN1  PIC 9(12)V9(8).
003400                   15  BR-C-MIN-PRICE       PIC 9(6)V9(4).
003500                   15  BR-C-MAX-PRICE       PIC 9(6)V9(4).
003600                   15  FILLER               PIC X(36).
003700           05  FILLER                       PIC X(12).
