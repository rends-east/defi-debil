000100      ******************************************************************
000200      * CLMMBT01 - CONCENTRATED-LIQUIDITY MARKET-MAKER BACKTEST ENGINE *
000300      ******************************************************************
000400       IDENTIFICATION DIVISION.
000500      ******************************************************************
000600       PROGRAM-ID.        CLMMBT01.
000700       AUTHOR.            T R IYER.
000800       INSTALLATION.      DEFI MARKETS BATCH UNIT.
000900       DATE-WRITTEN.      04-06-1988.
001000       DATE-COMPILED.
001100       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200      ******************************************************************
001300      * CHANGE LOG                                                    *
001400      *-----------------------------------------------------------------
001500      * 04-06-1988 TRI  001  INITIAL VERSION - ONE-SIDED RANGE ONLY.   *
001600      *                      TICKET DEFI-0107.                        *
001700      * 10-19-1988 TRI  002  ADDED THE SECOND (USDC-SIDE) SUB-POSITION *
001800      *                      SO BOTH TOKENS CAN SEED THE RANGE AT      *
001900      *                      ENTRY.  DEFI-0108.                        *
002000      * 06-23-1990 VNK  003  WROTE OUR OWN SQUARE-ROOT AND NATURAL-LOG *
002100      *                      ROUTINES - THE COMPILER ON THE NEW BOX    *
002200      *                      DOES NOT SHIP FUNCTION SUPPORT.  DEFI-0119*
002300      * 03-11-1992 VNK  004  SWITCHED THE TICK-TO-PRICE ROUTINE TO     *
002400      *                      BINARY EXPONENTIATION - THE OLD LOOP-BY-1 *
002500      *                      VERSION TIMED OUT ON WIDE RANGES.         *
002600      *                      DEFI-0124.                                *
002700      * 02-08-1996 MKN  005  LIQUIDITY-SNAPSHOT AND VOLUME-BUCKET      *
002800      *                      LOOKUPS NOW USE A FORWARD-ONLY CURSOR -   *
002900      *                      CANDLES ARRIVE IN ORDER, NO NEED TO       *
003000      *                      RESCAN THE TABLE FROM THE TOP EACH TIME.  *
003100      *                      DEFI-0139.                                *
003200      * 08-19-1998 MKN  006  Y2K - CONFIRMED BLOCK-ESTIMATE ANCHOR     *
003300      *                      CONSTANT IS A PLAIN EPOCH-MS VALUE WITH   *
003400      *                      NO TWO-DIGIT YEAR EXPOSURE.  MEMO 98-4.   *
003500      * 05-02-2003 PDS  007  DOCUMENTED THE ATOMIC-SCALE OVERFLOW RISK *
003600      *                      ON VERY LARGE POSITIONS - SEE NOTE AT     *
003700      *                      PB-L-ATOMIC.  DEFI-0151.                  *
003701      * 11-14-2003 PDS  008  INITIAL-TOKEN0/TOKEN1 WERE CROSSED -       *
003702      *                      300/310 (BNB SIDE) AND 580 WERE GATING    *
003703      *                      AND SIZING OFF TOKEN1 (USDC), 350/360     *
003704      *                      (USDC SIDE) OFF TOKEN0 (BNB).  SWAPPED    *
003705      *                      BACK SO BNB-SIDE USES TOKEN0 AND USDC-    *
003706      *                      SIDE USES TOKEN1 THROUGHOUT.  DEFI-0166.  *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000      ******************************************************************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.   IBM-370.
004300       OBJECT-COMPUTER.   IBM-370.
004400       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004500                           UPSI-0 IS WS-RERUN-SWITCH.
004600      *
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT KLINE-FILE ASSIGN TO KLINEIN
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS WS-KLINE-STATUS.
005200      *
005300           SELECT VOLUME-FILE ASSIGN TO VOLIN
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS WS-VOLUME-STATUS.
005600      *
005700           SELECT LIQ-SNAPSHOT-FILE ASSIGN TO LIQIN
005800               ORGANIZATION IS SEQUENTIAL
005900               FILE STATUS IS WS-LIQSNAP-STATUS.
006000      *
006100           SELECT CLMM-STEP-FILE ASSIGN TO CLMMOUT
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS WS-CLMMOUT-STATUS.
006400      ******************************************************************
006500       DATA DIVISION.
006600      ******************************************************************
006700       FILE SECTION.
006800      *
006900       FD  KLINE-FILE
007000           RECORD CONTAINS 120 CHARACTERS
007100           RECORDING MODE IS F.
007200       01  KLINE-LINE                     PIC X(120).
007300      *
007400       FD  VOLUME-FILE
007500           RECORD CONTAINS 120 CHARACTERS
007600           RECORDING MODE IS F.
007700       01  VOLUME-LINE                    PIC X(120).
007800      *
007900       FD  LIQ-SNAPSHOT-FILE
008000           RECORD CONTAINS 60 CHARACTERS
008100           RECORDING MODE IS F.
008200       01  LIQ-SNAP-IN-REC.
008300           05  LSI-BLOCK                  PIC 9(10).
008400           05  LSI-TICK                   PIC S9(7).
008500           05  LSI-ACTIVE-LIQ             PIC 9(18).
008600           05  FILLER                     PIC X(25).
008700      *
008800       FD  CLMM-STEP-FILE.
008900       COPY CLMMSTEP.
009000      *
009100       WORKING-STORAGE SECTION.
009200      *
009300       01  WS-FILE-STATUSES.
009400           05  WS-KLINE-STATUS            PIC X(02) VALUE SPACES.
009500           05  WS-VOLUME-STATUS           PIC X(02) VALUE SPACES.
009600           05  WS-LIQSNAP-STATUS          PIC X(02) VALUE SPACES.
009700           05  WS-CLMMOUT-STATUS          PIC X(02) VALUE SPACES.
009800           05  FILLER                     PIC X(01) VALUE SPACE.
009900      *
010000       01  WS-SWITCHES.
010100           05  WS-KLINE-EOF-SW            PIC X(01) VALUE 'N'.
010200               88  WS-KLINE-EOF                       VALUE 'Y'.
010300           05  WS-VOLUME-EOF-SW           PIC X(01) VALUE 'N'.
010400               88  WS-VOLUME-EOF                       VALUE 'Y'.
010500           05  WS-LIQSNAP-EOF-SW          PIC X(01) VALUE 'N'.
010600               88  WS-LIQSNAP-EOF                      VALUE 'Y'.
010700           05  WS-FIRST-HEADER-SW         PIC X(01) VALUE 'Y'.
010800               88  WS-FIRST-HEADER                    VALUE 'Y'.
010900           05  WS-FIRST-CANDLE-SW         PIC X(01) VALUE 'Y'.
011000               88  WS-FIRST-CANDLE                    VALUE 'Y'.
011100           05  FILLER                     PIC X(01) VALUE SPACE.
011200      *
011300      ******************************************************************
011400      * CSV PARSE WORK AREAS                                          *
011500      ******************************************************************
011600       01  WS-K-CSV-FIELDS.
011700           05  WS-K-CSV-TS                PIC X(15).
011800           05  WS-K-CSV-OPEN              PIC X(12).
011900           05  WS-K-CSV-HIGH              PIC X(12).
012000           05  WS-K-CSV-LOW               PIC X(12).
012100           05  WS-K-CSV-CLOSE             PIC X(12).
012200           05  FILLER                     PIC X(01) VALUE SPACE.
012300      *
012400       01  WS-PRICE-PARSE.
012500           05  WS-PRICE-INT-PART          PIC X(06).
012600           05  WS-PRICE-FRAC-RAW          PIC X(04).
012700           05  WS-PRICE-COMBINED-X.
012800               10  WS-PRICE-COMBINED-INT  PIC X(06).
012900               10  WS-PRICE-COMBINED-FRAC PIC X(04).
013000           05  WS-PRICE-COMBINED-N REDEFINES WS-PRICE-COMBINED-X
013100                                          PIC 9(06)V9(04).
013200           05  FILLER                     PIC X(01) VALUE SPACE.
013300      *
013400       COPY PRICEKLN.
013500      *
013600       01  WS-V-CSV-FIELDS.
013700           05  WS-V-CSV-TS                PIC X(15).
013800           05  WS-V-CSV-8H                PIC X(20).
013900           05  WS-V-CSV-USD               PIC X(15).
014000           05  WS-V-CSV-COUNT             PIC X(12).
014100           05  FILLER                     PIC X(01) VALUE SPACE.
014200      *
014300       COPY VOLBUCKT.
014400      *
014500       01  WS-VOL-PARSE.
014600           05  WS-VOL-INT-PART            PIC X(12).
014700           05  WS-VOL-FRAC-RAW            PIC X(02).
014800           05  WS-VOL-COMBINED-X.
014900               10  WS-VOL-COMBINED-INT    PIC X(12).
015000               10  WS-VOL-COMBINED-FRAC   PIC X(02).
015100           05  WS-VOL-COMBINED-N REDEFINES WS-VOL-COMBINED-X
015200                                          PIC 9(12)V9(02).
015300           05  FILLER                     PIC X(01) VALUE SPACE.
015400      *
015500      ******************************************************************
015600      * VOLUME-BUCKET TABLE, RATE PRECOMPUTED AT LOAD TIME             *
015700      ******************************************************************
015800       01  WS-VOL-TABLE-CONTROL.
015900           05  WS-VOL-COUNT               PIC 9(7)  COMP.
016000           05  WS-VOL-CURSOR              PIC 9(7)  COMP VALUE 1.
016100           05  FILLER                     PIC X(01) VALUE SPACE.
016200       01  VOL-TABLE.
016300           05  VT-ROW OCCURS 5000 TIMES
016400                      INDEXED BY VT-IDX.
016500               10  VT-TIMESTAMP           PIC 9(13).
016600               10  VT-VOLUME-USD          PIC 9(12)V9(02).
016700               10  VT-RATE                PIC S9(06)V9(15) COMP-3.
016800           05  FILLER                     PIC X(01) VALUE SPACE.
016900      *
017000      ******************************************************************
017100      * LIQUIDITY-SNAPSHOT TABLE - COPY BRINGS LS-TABLE-CONTROL AND    *
017200      * LS-TABLE (SEE LIQSNAP.CPY).  LS-IDX ADVANCES FORWARD ONLY.     *
017300      ******************************************************************
017400       COPY LIQSNAP.
017500       01  WS-LIQ-CURSOR                  PIC 9(7)  COMP VALUE 1.
017600      *
017700      ******************************************************************
017800      * SETUP FIGURES - COMPUTED ONCE BEFORE THE CANDLE LOOP           *
017900      ******************************************************************
018000       01  WS-SETUP-PRICES                COMP-3.
018100           05  WS-POOL-MIN-PRICE          PIC S9(03)V9(15).
018200           05  WS-POOL-MAX-PRICE          PIC S9(03)V9(15).
018300           05  WS-FIRST-CLOSE             PIC S9(06)V9(04).
018400           05  WS-FIRST-POOL-PRICE        PIC S9(03)V9(15).
018500           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
018600      *
018700       01  WS-SETUP-TICKS                 COMP.
018800           05  WS-TICK-LOWER              PIC S9(07).
018900           05  WS-TICK-UPPER              PIC S9(07).
019000           05  WS-ENTRY-TICK              PIC S9(07).
019100           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
019200      *
019300      ******************************************************************
019400      * THE TWO SUB-POSITIONS.  BNB-SIDE SEEDS WITH THE INITIAL BNB    *
019500      * (POOL TOKEN1); USDC-SIDE SEEDS WITH THE INITIAL USDC (POOL     *
019600      * TOKEN0).  KEPT AS TWO NAMED GROUPS, NOT A TABLE - THERE ARE    *
019700      * NEVER MORE THAN TWO.                                          *
019800      ******************************************************************
019900       01  WS-POS-BNB-SIDE.
020000           05  PB-ACTIVE-SW               PIC X(01) VALUE 'N'.
020100               88  PB-ACTIVE                        VALUE 'Y'.
020200           05  PB-LOWER-TICK              PIC S9(07) COMP.
020300           05  PB-UPPER-TICK              PIC S9(07) COMP.
020400           05  PB-FIGURES                 COMP-3.
020500               10  PB-SA                  PIC S9(03)V9(15).
020600               10  PB-SB                  PIC S9(03)V9(15).
020700               10  PB-L                   PIC S9(09)V9(08).
020800      *        L-ATOMIC IS L SCALED BY 10**18 FOR THE FEE-SHARE CALC
020900      *        ONLY.  A VERY LARGE POSITION CAN OVERFLOW THIS FIELD -
021000      *        SEE TICKET DEFI-0151.  NOT USED FOR ANYTHING ELSE.
021100               10  PB-L-ATOMIC            PIC S9(18).
021200               10  PB-FEES-USDC-CUM       PIC S9(12)V9(08).
021300               10  PB-FEES-BNB-CUM        PIC S9(12)V9(08).
021400           05  FILLER                     PIC X(01) VALUE SPACE.
021500      *
021600       01  WS-POS-USDC-SIDE.
021700           05  PU-ACTIVE-SW               PIC X(01) VALUE 'N'.
021800               88  PU-ACTIVE                        VALUE 'Y'.
021900           05  PU-LOWER-TICK              PIC S9(07) COMP.
022000           05  PU-UPPER-TICK              PIC S9(07) COMP.
022100           05  PU-FIGURES                 COMP-3.
022200               10  PU-SA                  PIC S9(03)V9(15).
022300               10  PU-SB                  PIC S9(03)V9(15).
022400               10  PU-L                   PIC S9(09)V9(08).
022500               10  PU-L-ATOMIC            PIC S9(18).
022600               10  PU-FEES-USDC-CUM       PIC S9(12)V9(08).
022700               10  PU-FEES-BNB-CUM        PIC S9(12)V9(08).
022800           05  FILLER                     PIC X(01) VALUE SPACE.
022900      *
023000      ******************************************************************
023100      * PER-CANDLE WORK FIELDS                                        *
023200      ******************************************************************
023300       01  WS-CANDLE-PRICES               COMP-3.
023400           05  WS-MARKET-PRICE            PIC S9(06)V9(04).
023500           05  WS-POOL-PRICE              PIC S9(03)V9(15).
023600           05  WS-SQRT-P                  PIC S9(03)V9(15).
023700           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
023800      *
023900       01  WS-CANDLE-TICK                 COMP.
024000           05  WS-TICK                    PIC S9(07).
024100           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
024200      *
024300       01  WS-CANDLE-BLOCK                 COMP-3.
024400           05  WS-EST-BLOCK-S              PIC S9(12).
024500           05  WS-EST-BLOCK                PIC 9(10).
024600           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
024700      *
024800       01  WS-CANDLE-VOLUME                COMP-3.
024900           05  WS-CANDLE-VOLUME-USD       PIC S9(12)V9(04).
025000           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
025100      *
025200       01  WS-CANDLE-LIQUIDITY             COMP-3.
025300           05  WS-MARKET-LIQ              PIC S9(18).
025400           05  WS-SHARE-BNB               PIC S9(01)V9(15).
025500           05  WS-SHARE-USDC              PIC S9(01)V9(15).
025600           05  WS-FEE-USD                 PIC S9(12)V9(08).
025700           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
025800      *
025900       01  WS-CANDLE-AMOUNTS               COMP-3.
026000           05  WS-TOTAL-AMOUNT0-USDC      PIC S9(12)V9(08).
026100           05  WS-TOTAL-AMOUNT1-BNB       PIC S9(12)V9(08).
026200           05  WS-AMT0-TEMP               PIC S9(12)V9(08).
026300           05  WS-AMT1-TEMP               PIC S9(12)V9(08).
026400           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
026500      *
026600       01  WS-CANDLE-METRICS               COMP-3.
026700           05  WS-POSITION-VALUE-USD      PIC S9(12)V9(04).
026800           05  WS-FEES-USD-CUM            PIC S9(12)V9(04).
026900           05  WS-HOLD-VALUE-USD          PIC S9(12)V9(04).
027000           05  WS-IL-USD                  PIC S9(12)V9(04).
027100           05  WS-ACTIVE-LIQ-PCT          PIC S9(01)V9(08).
027200           05  WS-ANY-IN-RANGE-SW         PIC X(01).
027300               88  WS-ANY-IN-RANGE                 VALUE 'Y'.
027400           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
027500      *
027600      ******************************************************************
027700      * NUMERICAL-METHOD WORK FIELDS - NO INTRINSIC FUNCTIONS ON THIS  *
027800      * COMPILER.  LN(1.0001) AND LN(2) ARE PRE-COMPUTED CONSTANTS.    *
027900      ******************************************************************
028000       01  WS-MATH-CONSTANTS               COMP-3.
028100           05  WS-LN-1.0001-K             PIC S9(01)V9(15)
028200                                           VALUE 0.000099995000.
028300           05  WS-LN-2-K                  PIC S9(01)V9(15)
028400                                           VALUE 0.693147180560.
028500           05  WS-ONE-BASIS               PIC S9(01)V9(04)
028600                                           VALUE 1.0001.
028700           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
028800      *
028900       01  WS-LN-WORK                      COMP-3.
029000           05  WS-LN-IN                   PIC S9(03)V9(15).
029100           05  WS-LN-OUT                  PIC S9(03)V9(15).
029200           05  WS-LN-X                    PIC S9(03)V9(15).
029300           05  WS-LN-K                    PIC S9(07) COMP.
029400           05  WS-LN-Y                    PIC S9(01)V9(15).
029500           05  WS-LN-Y2                   PIC S9(01)V9(15).
029600           05  WS-LN-TERM                 PIC S9(01)V9(15).
029700           05  WS-LN-SUM                  PIC S9(03)V9(15).
029800           05  WS-LN-N                    PIC 9(03) COMP.
029900           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
030000      *
030100       01  WS-SQRT-WORK                    COMP-3.
030200           05  WS-SQRT-IN                 PIC S9(03)V9(15).
030300           05  WS-SQRT-OUT                PIC S9(03)V9(15).
030400           05  WS-SQRT-GUESS              PIC S9(03)V9(15).
030500           05  WS-SQRT-CTR                PIC 9(03) COMP.
030600           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
030700      *
030800       01  WS-POW-WORK                     COMP-3.
030900           05  WS-POW-EXP                 PIC S9(07) COMP.
031000           05  WS-POW-N                   PIC 9(07)  COMP.
031100           05  WS-POW-RESULT              PIC S9(03)V9(15).
031200           05  WS-POW-BASE                PIC S9(03)V9(15).
031300           05  WS-POW-REMAINDER           PIC 9(01) COMP.
031400           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
031500      *
031600       01  WS-TICK-OF-PRICE-WORK           COMP-3.
031700           05  WS-TOP-PRICE-IN            PIC S9(03)V9(15).
031800           05  WS-TOP-RATIO               PIC S9(03)V9(15).
031900           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
032000      *
032100       01  WS-FLOOR10-WORK                 COMP.
032200           05  WS-FLOOR-IN                PIC S9(07).
032300           05  WS-FLOOR-OUT               PIC S9(07).
032400           05  WS-FLOOR-Q                 PIC S9(07).
032500           05  WS-FLOOR-R                 PIC S9(07).
032600           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
032700      *
032800       01  WS-COUNTERS                     COMP.
032900           05  WS-STEPS-COUNT             PIC 9(09) VALUE ZERO.
033000           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
033100      *
033200      ******************************************************************
033300      * REDEFINES USED BY THE TICK-DIAGNOSTIC DUMP (NOT NORMALLY       *
033400      * EXERCISED - LEFT IN FOR WHEN A RANGE LOOKS WRONG ON A RERUN).  *
033500      ******************************************************************
033600       01  WS-TICK-DUMP.
033700           05  WS-TICK-DUMP-LOWER         PIC S9(07).
033800           05  WS-TICK-DUMP-UPPER         PIC S9(07).
033900           05  FILLER                     PIC X(01) VALUE SPACE.
034000       01  WS-TICK-DUMP-R REDEFINES WS-TICK-DUMP.
034100           05  WS-TICK-DUMP-PAIR          PIC S9(14).
034200           05  FILLER                     PIC X(01) VALUE SPACE.
034300      *
034400      ******************************************************************
034500       LINKAGE SECTION.
034600      ******************************************************************
034700       01  LK-CLMM-PARMS.
034800           05  LK-INITIAL-TOKEN0          PIC 9(12)V9(08).
034900           05  LK-INITIAL-TOKEN1          PIC 9(12)V9(08).
035000           05  LK-MIN-PRICE               PIC 9(06)V9(04).
035100           05  LK-MAX-PRICE               PIC 9(06)V9(04).
035200           05  FILLER                     PIC X(01) VALUE SPACE.
035300      *
035400       COPY RUNSTATS.
035500      ******************************************************************
035600       PROCEDURE DIVISION USING LK-CLMM-PARMS RUN-STATS.
035700      ******************************************************************
035800       000-MAIN.
035900      *
036000           PERFORM 100-OPEN-FILES.
036100           PERFORM 120-LOAD-VOLUME-TABLE.
036200           PERFORM 140-LOAD-LIQUIDITY-TABLE.
036300           PERFORM 160-READ-FIRST-CANDLE.
036400           PERFORM 180-SETUP-RANGES.
036500           PERFORM 200-PROCESS-CANDLE.
036600           PERFORM 250-PROCESS-CANDLES
036700               UNTIL WS-KLINE-EOF.
036800           PERFORM 190-FILL-RUN-STATS.
036900           PERFORM 900-CLOSE-FILES.
037000      *
037100           EXIT PROGRAM.
037200      *
037300       100-OPEN-FILES.
037400      *
037500           OPEN INPUT  KLINE-FILE.
037600           OPEN INPUT  VOLUME-FILE.
037700           OPEN INPUT  LIQ-SNAPSHOT-FILE.
037800           OPEN OUTPUT CLMM-STEP-FILE.
037900      *
038000       120-LOAD-VOLUME-TABLE.
038100      *
038200           MOVE ZERO TO WS-VOL-COUNT.
038300           MOVE 'Y' TO WS-FIRST-HEADER-SW.
038400           PERFORM 122-LOAD-ONE-VOLUME-ROW
038500               VARYING VT-IDX FROM 1 BY 1
038600               UNTIL WS-VOLUME-EOF.
038700           PERFORM 125-COMPUTE-VOLUME-RATES.
038800      *
038900       122-LOAD-ONE-VOLUME-ROW.
039000      *
039100           READ VOLUME-FILE INTO VOLUME-LINE
039200               AT END
039300                   MOVE 'Y' TO WS-VOLUME-EOF-SW
039400           END-READ.
039500           IF NOT WS-VOLUME-EOF
039600               IF WS-FIRST-HEADER
039700                   MOVE 'N' TO WS-FIRST-HEADER-SW
039800               ELSE
039900                   UNSTRING VOLUME-LINE DELIMITED BY ','
040000                       INTO WS-V-CSV-TS WS-V-CSV-8H
040100                            WS-V-CSV-USD WS-V-CSV-COUNT
040200                   END-UNSTRING
040300                   MOVE '00' TO WS-VOL-COMBINED-FRAC
040400                   UNSTRING WS-V-CSV-USD DELIMITED BY '.'
040500                       INTO WS-VOL-INT-PART WS-VOL-FRAC-RAW
040600                   END-UNSTRING
040700                   MOVE WS-VOL-INT-PART TO WS-VOL-COMBINED-INT
040800                   MOVE WS-VOL-FRAC-RAW TO WS-VOL-COMBINED-FRAC
040900                   INSPECT WS-VOL-COMBINED-FRAC
041000                       REPLACING ALL SPACE BY '0'
041100                   MOVE WS-V-CSV-TS          TO VOL-TIMESTAMP
041200                   MOVE WS-VOL-COMBINED-N    TO VOL-VOLUME-USD
041300                   MOVE VOL-TIMESTAMP        TO VT-TIMESTAMP(VT-IDX)
041400                   MOVE VOL-VOLUME-USD       TO VT-VOLUME-USD(VT-IDX)
041500                   ADD 1 TO WS-VOL-COUNT
041600               END-IF
041700           END-IF.
041800      *
041900       125-COMPUTE-VOLUME-RATES.
042000      *
042100      * BUCKET DURATION IS THE GAP TO THE NEXT BUCKET'S START; THE
042200      * LAST BUCKET USES A FIXED 8-HOUR (28,800,000 MS) DURATION.
042300      *
042400           PERFORM 126-COMPUTE-ONE-RATE
042500               VARYING VT-IDX FROM 1 BY 1
042600               UNTIL VT-IDX > WS-VOL-COUNT.
042700      *
042800       126-COMPUTE-ONE-RATE.
042900           IF VT-IDX < WS-VOL-COUNT
043000               COMPUTE VT-RATE(VT-IDX) ROUNDED =
043100                   VT-VOLUME-USD(VT-IDX) /
043200                   (VT-TIMESTAMP(VT-IDX + 1) - VT-TIMESTAMP(VT-IDX))
043300           ELSE
043400               COMPUTE VT-RATE(VT-IDX) ROUNDED =
043500                   VT-VOLUME-USD(VT-IDX) / 28800000
043600           END-IF.
043700      *
043800       140-LOAD-LIQUIDITY-TABLE.
043900      *
044000           MOVE ZERO TO LS-TABLE-COUNT.
044100           PERFORM 142-LOAD-ONE-LIQ-ROW
044200               VARYING LS-IDX FROM 1 BY 1
044300               UNTIL WS-LIQSNAP-EOF.
044400      *
044500       142-LOAD-ONE-LIQ-ROW.
044600      *
044700           READ LIQ-SNAPSHOT-FILE
044800               AT END
044900                   MOVE 'Y' TO WS-LIQSNAP-EOF-SW
045000           END-READ.
045100           IF NOT WS-LIQSNAP-EOF
045200               MOVE LSI-BLOCK      TO LS-T-BLOCK(LS-IDX)
045300               MOVE LSI-TICK       TO LS-T-TICK(LS-IDX)
045400               MOVE LSI-ACTIVE-LIQ TO LS-T-ACTIVE-LIQ(LS-IDX)
045500               ADD 1 TO LS-TABLE-COUNT
045600           END-IF.
045700      *
045800       160-READ-FIRST-CANDLE.
045900      *
046000           MOVE 'Y' TO WS-FIRST-HEADER-SW.
046100           PERFORM 210-READ-CANDLE.
046200      *
046300       180-SETUP-RANGES.
046400      *
046500           PERFORM 230-PARSE-CLOSE-PRICE.
046600           MOVE KL-CLOSE            TO WS-FIRST-CLOSE.
046700           COMPUTE WS-FIRST-POOL-PRICE ROUNDED = 1 / WS-FIRST-CLOSE.
046800      *
046900           COMPUTE WS-POOL-MIN-PRICE ROUNDED = 1 / LK-MAX-PRICE.
047000           COMPUTE WS-POOL-MAX-PRICE ROUNDED = 1 / LK-MIN-PRICE.
047100      *
047200           MOVE WS-POOL-MIN-PRICE TO WS-TOP-PRICE-IN.
047300           PERFORM 630-TICK-OF-PRICE.
047400           MOVE WS-TICK           TO WS-FLOOR-IN.
047500           PERFORM 635-FLOOR-TO-TEN.
047600           MOVE WS-FLOOR-OUT      TO WS-TICK-LOWER.
047700      *
047800           MOVE WS-POOL-MAX-PRICE TO WS-TOP-PRICE-IN.
047900           PERFORM 630-TICK-OF-PRICE.
048000           MOVE WS-TICK           TO WS-FLOOR-IN.
048100           PERFORM 635-FLOOR-TO-TEN.
048200           MOVE WS-FLOOR-OUT      TO WS-TICK-UPPER.
048300      *
048400           MOVE WS-FIRST-POOL-PRICE TO WS-TOP-PRICE-IN.
048500           PERFORM 630-TICK-OF-PRICE.
048600           MOVE WS-TICK             TO WS-ENTRY-TICK.
048700      *
048800           PERFORM 300-SETUP-BNB-SIDE.
048900           PERFORM 350-SETUP-USDC-SIDE.
049000      *
049100       300-SETUP-BNB-SIDE.
049200      *
049300           MOVE 'N' TO PB-ACTIVE-SW.
049400           IF LK-INITIAL-TOKEN0 > 0
049500               MOVE WS-TICK-LOWER TO PB-LOWER-TICK
049600               IF WS-ENTRY-TICK < WS-TICK-UPPER
049700                   MOVE WS-ENTRY-TICK TO WS-FLOOR-IN
049800               ELSE
049900                   MOVE WS-TICK-UPPER TO WS-FLOOR-IN
050000               END-IF
050100               PERFORM 635-FLOOR-TO-TEN
050200               MOVE WS-FLOOR-OUT TO PB-UPPER-TICK
050300               IF PB-LOWER-TICK < PB-UPPER-TICK
050400                   MOVE 'Y' TO PB-ACTIVE-SW
050500                   PERFORM 310-COMPUTE-BNB-SIDE-L
050600               END-IF
050700           END-IF.
050800      *
050900       310-COMPUTE-BNB-SIDE-L.
051000      *
051100           MOVE PB-LOWER-TICK TO WS-POW-EXP.
051200           PERFORM 620-POW-1.0001.
051300           MOVE WS-POW-RESULT TO WS-SQRT-IN.
051400           PERFORM 610-SQUARE-ROOT.
051500           MOVE WS-SQRT-OUT   TO PB-SA.
051600      *
051700           MOVE PB-UPPER-TICK TO WS-POW-EXP.
051800           PERFORM 620-POW-1.0001.
051900           MOVE WS-POW-RESULT TO WS-SQRT-IN.
052000           PERFORM 610-SQUARE-ROOT.
052100           MOVE WS-SQRT-OUT   TO PB-SB.
052200      *
052300           IF PB-SB > PB-SA
052400               COMPUTE PB-L ROUNDED = LK-INITIAL-TOKEN0 / (PB-SB - PB-SA)
052500           ELSE
052600               MOVE ZERO TO PB-L
052700           END-IF.
052800           COMPUTE PB-L-ATOMIC = PB-L * 1000000000000000000.
052900           MOVE ZERO TO PB-FEES-USDC-CUM PB-FEES-BNB-CUM.
053000      *
053100       350-SETUP-USDC-SIDE.
053200      *
053300           MOVE 'N' TO PU-ACTIVE-SW.
053400           IF LK-INITIAL-TOKEN1 > 0
053500               IF WS-ENTRY-TICK > WS-TICK-LOWER
053600                   MOVE WS-ENTRY-TICK TO WS-FLOOR-IN
053700               ELSE
053800                   MOVE WS-TICK-LOWER TO WS-FLOOR-IN
053900               END-IF
054000               PERFORM 635-FLOOR-TO-TEN
054100               MOVE WS-FLOOR-OUT  TO PU-LOWER-TICK
054200               MOVE WS-TICK-UPPER TO PU-UPPER-TICK
054300               IF PU-LOWER-TICK < PU-UPPER-TICK
054400                   MOVE 'Y' TO PU-ACTIVE-SW
054500                   PERFORM 360-COMPUTE-USDC-SIDE-L
054600               END-IF
054700           END-IF.
054800      *
054900       360-COMPUTE-USDC-SIDE-L.
055000      *
055100           MOVE PU-LOWER-TICK TO WS-POW-EXP.
055200           PERFORM 620-POW-1.0001.
055300           MOVE WS-POW-RESULT TO WS-SQRT-IN.
055400           PERFORM 610-SQUARE-ROOT.
055500           MOVE WS-SQRT-OUT   TO PU-SA.
055600      *
055700           MOVE PU-UPPER-TICK TO WS-POW-EXP.
055800           PERFORM 620-POW-1.0001.
055900           MOVE WS-POW-RESULT TO WS-SQRT-IN.
056000           PERFORM 610-SQUARE-ROOT.
056100           MOVE WS-SQRT-OUT   TO PU-SB.
056200      *
056300           IF PU-SB > PU-SA
056400               COMPUTE PU-L ROUNDED =
056500                   LK-INITIAL-TOKEN1 * (PU-SA * PU-SB) / (PU-SB - PU-SA)
056600           ELSE
056700               MOVE ZERO TO PU-L
056800           END-IF.
056900           COMPUTE PU-L-ATOMIC = PU-L * 1000000000000000000.
057000           MOVE ZERO TO PU-FEES-USDC-CUM PU-FEES-BNB-CUM.
057100      *
057200       200-PROCESS-CANDLE.
057300      *
057400           PERFORM 400-DERIVE-CANDLE-PRICE-TICK.
057500           PERFORM 420-ESTIMATE-BLOCK.
057600           PERFORM 440-FIND-CANDLE-VOLUME.
057700           PERFORM 640-FIND-MARKET-LIQUIDITY.
057800           PERFORM 500-ACCRUE-FEES.
057900           PERFORM 550-COMPUTE-AMOUNTS.
058000           PERFORM 580-COMPUTE-METRICS.
058100           PERFORM 800-WRITE-STEP.
058200           PERFORM 210-READ-CANDLE.
058300      *
058400       250-PROCESS-CANDLES.
058500      *
058600           IF NOT WS-KLINE-EOF
058700               PERFORM 200-PROCESS-CANDLE
058800           END-IF.
058900      *
059000       210-READ-CANDLE.
059100      *
059200           READ KLINE-FILE INTO KLINE-LINE
059300               AT END
059400                   MOVE 'Y' TO WS-KLINE-EOF-SW
059500           END-READ.
059600           IF NOT WS-KLINE-EOF
059700               IF WS-FIRST-HEADER
059800                   MOVE 'N' TO WS-FIRST-HEADER-SW
059900                   PERFORM 210-READ-CANDLE
060000               ELSE
060100                   PERFORM 220-PARSE-CANDLE
060200               END-IF
060300           END-IF.
060400      *
060500       220-PARSE-CANDLE.
060600      *
060700           UNSTRING KLINE-LINE DELIMITED BY ','
060800               INTO WS-K-CSV-TS WS-K-CSV-OPEN WS-K-CSV-HIGH
060900                    WS-K-CSV-LOW WS-K-CSV-CLOSE
061000           END-UNSTRING.
061100           PERFORM 230-PARSE-CLOSE-PRICE.
061200      *
061300       230-PARSE-CLOSE-PRICE.
061400      *
061500           MOVE '0000' TO WS-PRICE-COMBINED-FRAC.
061600           UNSTRING WS-K-CSV-CLOSE DELIMITED BY '.'
061700               INTO WS-PRICE-INT-PART WS-PRICE-FRAC-RAW
061800           END-UNSTRING.
061900           MOVE WS-PRICE-INT-PART TO WS-PRICE-COMBINED-INT.
062000           MOVE WS-PRICE-FRAC-RAW TO WS-PRICE-COMBINED-FRAC.
062100           INSPECT WS-PRICE-COMBINED-FRAC REPLACING ALL SPACE BY '0'.
062200           MOVE WS-K-CSV-TS         TO KL-TIMESTAMP.
062300           MOVE WS-PRICE-COMBINED-N TO KL-CLOSE.
062400      *
062500       400-DERIVE-CANDLE-PRICE-TICK.
062600      *
062700           MOVE KL-CLOSE            TO WS-MARKET-PRICE.
062800           COMPUTE WS-POOL-PRICE ROUNDED = 1 / WS-MARKET-PRICE.
062900           MOVE WS-POOL-PRICE TO WS-SQRT-IN.
063000           PERFORM 610-SQUARE-ROOT.
063100           MOVE WS-SQRT-OUT   TO WS-SQRT-P.
063200           MOVE WS-POOL-PRICE TO WS-TOP-PRICE-IN.
063300           PERFORM 630-TICK-OF-PRICE.
063400      *
063500       420-ESTIMATE-BLOCK.
063600      *
063700           COMPUTE WS-EST-BLOCK-S =
063800               34870000 + (KL-TIMESTAMP - 1704067200000) / 3000.
063900           IF WS-EST-BLOCK-S < 0
064000               MOVE ZERO TO WS-EST-BLOCK
064100           ELSE
064200               MOVE WS-EST-BLOCK-S TO WS-EST-BLOCK
064300           END-IF.
064400      *
064500       440-FIND-CANDLE-VOLUME.
064600      *
064700           PERFORM 441-ADVANCE-VOL-CURSOR
064800               UNTIL WS-VOL-CURSOR >= WS-VOL-COUNT
064900                  OR VT-TIMESTAMP(WS-VOL-CURSOR + 1) > KL-TIMESTAMP.
065000           COMPUTE WS-CANDLE-VOLUME-USD ROUNDED =
065100               VT-RATE(WS-VOL-CURSOR) * 300000.
065200      *
065300       441-ADVANCE-VOL-CURSOR.
065400           ADD 1 TO WS-VOL-CURSOR.
065500      *
065600       640-FIND-MARKET-LIQUIDITY.
065700      *
065800           PERFORM 641-ADVANCE-LIQ-CURSOR
065900               UNTIL WS-LIQ-CURSOR >= LS-TABLE-COUNT
066000                  OR LS-T-BLOCK(WS-LIQ-CURSOR + 1) > WS-EST-BLOCK.
066100      *
066200      * WALK BACK TO THE START OF THIS BLOCK'S RUN OF TICK ROWS, THEN
066300      * FORWARD-SCAN FOR THE GREATEST TICK NOT EXCEEDING THIS CANDLE'S
066400      * TICK.  ZERO IF THE CANDLE TICK IS BELOW THE SNAPSHOT'S FIRST
066500      * BOUNDARY.
066600      *
066700           MOVE ZERO TO WS-MARKET-LIQ.
066800           MOVE WS-LIQ-CURSOR TO LS-IDX.
066900           PERFORM 642-BACK-UP-TO-GROUP-START.
067000           PERFORM 644-SCAN-GROUP-FOR-TICK.
067100      *
067200       641-ADVANCE-LIQ-CURSOR.
067300           ADD 1 TO WS-LIQ-CURSOR.
067400      *
067500       642-BACK-UP-TO-GROUP-START.
067600      *
067700           PERFORM 643-STEP-BACK-ONE
067800               UNTIL LS-IDX = 1
067900                  OR LS-T-BLOCK(LS-IDX - 1) NOT = LS-T-BLOCK(LS-IDX).
068000      *
068100       643-STEP-BACK-ONE.
068200           SET LS-IDX DOWN BY 1.
068300      *
068400       644-SCAN-GROUP-FOR-TICK.
068500      *
068600           PERFORM 645-CHECK-ONE-TICK-ROW UNTIL LS-IDX > WS-LIQ-CURSOR.
068700      *
068800       645-CHECK-ONE-TICK-ROW.
068900           IF LS-T-TICK(LS-IDX) <= WS-TICK
069000               MOVE LS-T-ACTIVE-LIQ(LS-IDX) TO WS-MARKET-LIQ
069100           END-IF.
069200           SET LS-IDX UP BY 1.
069300      *
069400       500-ACCRUE-FEES.
069500      *
069600           MOVE ZERO TO WS-SHARE-BNB WS-SHARE-USDC.
069700           IF PB-ACTIVE
069800               IF WS-TICK >= PB-LOWER-TICK AND WS-TICK < PB-UPPER-TICK
069900                   PERFORM 510-ACCRUE-BNB-SIDE-FEE
070000               END-IF
070100           END-IF.
070200           IF PU-ACTIVE
070300               IF WS-TICK >= PU-LOWER-TICK AND WS-TICK < PU-UPPER-TICK
070400                   PERFORM 520-ACCRUE-USDC-SIDE-FEE
070500               END-IF
070600           END-IF.
070700      *
070800       510-ACCRUE-BNB-SIDE-FEE.
070900      *
071000           IF WS-MARKET-LIQ + PB-L-ATOMIC > 0
071100               COMPUTE WS-SHARE-BNB ROUNDED =
071200                   PB-L-ATOMIC / (WS-MARKET-LIQ + PB-L-ATOMIC)
071300           END-IF.
071400           COMPUTE WS-FEE-USD ROUNDED =
071500               WS-CANDLE-VOLUME-USD * 0.0001 * WS-SHARE-BNB.
071600           COMPUTE PB-FEES-USDC-CUM ROUNDED =
071700               PB-FEES-USDC-CUM + (WS-FEE-USD / 2).
071800           IF WS-MARKET-PRICE > 0
071900               COMPUTE PB-FEES-BNB-CUM ROUNDED =
072000                   PB-FEES-BNB-CUM + ((WS-FEE-USD / 2) / WS-MARKET-PRICE)
072100           END-IF.
072200      *
072300       520-ACCRUE-USDC-SIDE-FEE.
072400      *
072500           IF WS-MARKET-LIQ + PU-L-ATOMIC > 0
072600               COMPUTE WS-SHARE-USDC ROUNDED =
072700                   PU-L-ATOMIC / (WS-MARKET-LIQ + PU-L-ATOMIC)
072800           END-IF.
072900           COMPUTE WS-FEE-USD ROUNDED =
073000               WS-CANDLE-VOLUME-USD * 0.0001 * WS-SHARE-USDC.
073100           COMPUTE PU-FEES-USDC-CUM ROUNDED =
073200               PU-FEES-USDC-CUM + (WS-FEE-USD / 2).
073300           IF WS-MARKET-PRICE > 0
073400               COMPUTE PU-FEES-BNB-CUM ROUNDED =
073500                   PU-FEES-BNB-CUM + ((WS-FEE-USD / 2) / WS-MARKET-PRICE)
073600           END-IF.
073700      *
073800       550-COMPUTE-AMOUNTS.
073900      *
074000           MOVE ZERO TO WS-TOTAL-AMOUNT0-USDC WS-TOTAL-AMOUNT1-BNB.
074100           MOVE 'N' TO WS-ANY-IN-RANGE-SW.
074200           IF PB-ACTIVE
074300               PERFORM 560-COMPUTE-BNB-SIDE-AMOUNTS
074400           END-IF.
074500           IF PU-ACTIVE
074600               PERFORM 570-COMPUTE-USDC-SIDE-AMOUNTS
074700           END-IF.
074800      *
074900       560-COMPUTE-BNB-SIDE-AMOUNTS.
075000      *
075100           EVALUATE TRUE
075200               WHEN WS-SQRT-P <= PB-SA
075300                   COMPUTE WS-AMT0-TEMP ROUNDED =
075400                       PB-L * (PB-SB - PB-SA) / (PB-SA * PB-SB)
075500                   MOVE ZERO TO WS-AMT1-TEMP
075600               WHEN WS-SQRT-P >= PB-SB
075700                   MOVE ZERO TO WS-AMT0-TEMP
075800                   COMPUTE WS-AMT1-TEMP ROUNDED = PB-L * (PB-SB - PB-SA)
075900               WHEN OTHER
076000                   COMPUTE WS-AMT0-TEMP ROUNDED =
076100                       PB-L * (PB-SB - WS-SQRT-P) / (WS-SQRT-P * PB-SB)
076200                   COMPUTE WS-AMT1-TEMP ROUNDED =
076300                       PB-L * (WS-SQRT-P - PB-SA)
076400                   MOVE 'Y' TO WS-ANY-IN-RANGE-SW
076500           END-EVALUATE.
076600           ADD WS-AMT0-TEMP TO WS-TOTAL-AMOUNT0-USDC.
076700           ADD WS-AMT1-TEMP TO WS-TOTAL-AMOUNT1-BNB.
076800      *
076900       570-COMPUTE-USDC-SIDE-AMOUNTS.
077000      *
077100           EVALUATE TRUE
077200               WHEN WS-SQRT-P <= PU-SA
077300                   COMPUTE WS-AMT0-TEMP ROUNDED =
077400                       PU-L * (PU-SB - PU-SA) / (PU-SA * PU-SB)
077500                   MOVE ZERO TO WS-AMT1-TEMP
077600               WHEN WS-SQRT-P >= PU-SB
077700                   MOVE ZERO TO WS-AMT0-TEMP
077800                   COMPUTE WS-AMT1-TEMP ROUNDED = PU-L * (PU-SB - PU-SA)
077900               WHEN OTHER
078000                   COMPUTE WS-AMT0-TEMP ROUNDED =
078100                       PU-L * (PU-SB - WS-SQRT-P) / (WS-SQRT-P * PU-SB)
078200                   COMPUTE WS-AMT1-TEMP ROUNDED =
078300                       PU-L * (WS-SQRT-P - PU-SA)
078400                   MOVE 'Y' TO WS-ANY-IN-RANGE-SW
078500           END-EVALUATE.
078600           ADD WS-AMT0-TEMP TO WS-TOTAL-AMOUNT0-USDC.
078700           ADD WS-AMT1-TEMP TO WS-TOTAL-AMOUNT1-BNB.
078800      *
078900       580-COMPUTE-METRICS.
079000      *
079100           COMPUTE WS-POSITION-VALUE-USD ROUNDED =
079200               WS-TOTAL-AMOUNT0-USDC +
079300               (WS-TOTAL-AMOUNT1-BNB * WS-MARKET-PRICE).
079400           COMPUTE WS-FEES-USD-CUM ROUNDED =
079500               PB-FEES-USDC-CUM + PU-FEES-USDC-CUM +
079600               ((PB-FEES-BNB-CUM + PU-FEES-BNB-CUM) * WS-MARKET-PRICE).
079700           COMPUTE WS-HOLD-VALUE-USD ROUNDED =
079800               (LK-INITIAL-TOKEN0 * WS-MARKET-PRICE) + LK-INITIAL-TOKEN1.
079900           COMPUTE WS-IL-USD ROUNDED =
080000               WS-POSITION-VALUE-USD - WS-HOLD-VALUE-USD.
080100      *
080200           MOVE ZERO TO WS-ACTIVE-LIQ-PCT.
080300           IF WS-ANY-IN-RANGE AND WS-MARKET-LIQ > 0
080400               PERFORM 590-COMPUTE-ACTIVE-LIQ-PCT
080500           END-IF.
080600      *
080700           IF WS-FIRST-CANDLE
080800               MOVE WS-HOLD-VALUE-USD TO RST-C-FIRST-HOLD-VALUE
080900               MOVE KL-TIMESTAMP      TO RST-C-FIRST-TS
081000               MOVE 'N' TO WS-FIRST-CANDLE-SW
081100           END-IF.
081200           MOVE KL-TIMESTAMP          TO RST-C-LAST-TS.
081300           ADD 1 TO WS-STEPS-COUNT.
081400      *
081500       590-COMPUTE-ACTIVE-LIQ-PCT.
081600      *
081700      * FAITHFUL-TO-SOURCE QUIRK: THE NUMERATOR AND THE "PLUS L" TERM
081800      * ARE HUMAN-SCALE SUB-POSITION LIQUIDITY, BUT THE DENOMINATOR'S
081900      * MARKET TERM IS THE ATOMIC-SCALE FIGURE FROM THE SNAPSHOT.  THE
082000      * SOURCE SYSTEM MIXES THE SCALES THIS WAY - WE REPLICATE IT
082100      * RATHER THAN "FIX" IT.  TICKET DEFI-0114.
082200      *
082300           COMPUTE WS-ACTIVE-LIQ-PCT ROUNDED =
082400               (PB-L + PU-L) / (WS-MARKET-LIQ + PB-L + PU-L).
082500      *
082600       800-WRITE-STEP.
082700      *
082800           MOVE KL-TIMESTAMP             TO CM-TIMESTAMP.
082900           MOVE WS-MARKET-PRICE          TO CM-PRICE.
083000           MOVE WS-TICK                  TO CM-TICK.
083100      *
083200      * OUTPUT FIELD NAMES ARE MARKET-ORIENTED (0=BNB, 1=USDC) EVEN
083300      * THOUGH THE POOL MATH ABOVE IS INVERTED (0=USDC, 1=BNB) - SEE
083400      * THE COPYBOOK HEADER.
083500      *
083600           MOVE WS-TOTAL-AMOUNT1-BNB      TO CM-AMOUNT-0.
083700           MOVE WS-TOTAL-AMOUNT0-USDC     TO CM-AMOUNT-1.
083800           MOVE WS-POSITION-VALUE-USD     TO CM-POSITION-VALUE-USD.
083900           MOVE PB-FEES-BNB-CUM           TO CM-FEES-0.
084000           ADD  PU-FEES-BNB-CUM           TO CM-FEES-0.
084100           MOVE PB-FEES-USDC-CUM          TO CM-FEES-1.
084200           ADD  PU-FEES-USDC-CUM          TO CM-FEES-1.
084300           MOVE WS-FEES-USD-CUM           TO CM-FEES-USD-CUM.
084400           MOVE WS-IL-USD                 TO CM-IL-USD.
084500           MOVE WS-HOLD-VALUE-USD         TO CM-HOLD-VALUE-USD.
084600           MOVE WS-ACTIVE-LIQ-PCT         TO CM-ACTIVE-LIQ-PCT.
084700           IF WS-ANY-IN-RANGE
084800               MOVE 'Y' TO CM-IN-RANGE
084900           ELSE
085000               MOVE 'N' TO CM-IN-RANGE
085100           END-IF.
085200           WRITE CLMM-STEP-RECORD.
085300      *
085400       190-FILL-RUN-STATS.
085500      *
085600           MOVE 'CLMM'                   TO RST-RUN-TYPE.
085700           MOVE WS-STEPS-COUNT            TO RST-STEPS-COUNT.
085800           MOVE WS-POSITION-VALUE-USD     TO RST-C-FINAL-POS-VALUE.
085900           MOVE WS-FEES-USD-CUM           TO RST-C-FINAL-FEES-CUM.
086000      *
086100       900-CLOSE-FILES.
086200      *
086300           CLOSE KLINE-FILE VOLUME-FILE LIQ-SNAPSHOT-FILE CLMM-STEP-FILE.
086400      *
086500       600-NATURAL-LOG.
086600      *
086700      * REDUCES WS-LN-IN TO [0.5,2) BY REPEATED HALVING/DOUBLING, THEN
086800      * USES THE FAST-CONVERGING SERIES LN(X) = 2*ATANH((X-1)/(X+1)).
086900      * A FIXED 40-TERM LOOP IS USED RATHER THAN A CONVERGENCE TEST -
087000      * THE RANGE REDUCTION GUARANTEES IT IS MORE THAN ENOUGH.
087100      *
087200           MOVE WS-LN-IN TO WS-LN-X.
087300           MOVE ZERO     TO WS-LN-K.
087400           PERFORM 601-REDUCE-RANGE
087500               UNTIL WS-LN-X >= 0.5 AND WS-LN-X < 2.
087600      *
087700           COMPUTE WS-LN-Y ROUNDED = (WS-LN-X - 1) / (WS-LN-X + 1).
087800           COMPUTE WS-LN-Y2 ROUNDED = WS-LN-Y * WS-LN-Y.
087900           MOVE WS-LN-Y TO WS-LN-TERM.
088000           MOVE ZERO    TO WS-LN-SUM.
088100           PERFORM 602-ADD-SERIES-TERM
088200               VARYING WS-LN-N FROM 1 BY 2 UNTIL WS-LN-N > 79.
088300      *
088400           COMPUTE WS-LN-OUT ROUNDED =
088500               (2 * WS-LN-SUM) + (WS-LN-K * WS-LN-2-K).
088600      *
088700       601-REDUCE-RANGE.
088800           IF WS-LN-X < 0.5
088900               COMPUTE WS-LN-X = WS-LN-X * 2
089000               COMPUTE WS-LN-K = WS-LN-K - 1
089100           ELSE
089200               COMPUTE WS-LN-X = WS-LN-X / 2
089300               COMPUTE WS-LN-K = WS-LN-K + 1
089400           END-IF.
089500      *
089600       602-ADD-SERIES-TERM.
089700           COMPUTE WS-LN-SUM ROUNDED = WS-LN-SUM + (WS-LN-TERM / WS-LN-N).
089800           COMPUTE WS-LN-TERM ROUNDED = WS-LN-TERM * WS-LN-Y2.
089900      *
090000       610-SQUARE-ROOT.
090100      *
090200      * NEWTON-RAPHSON, FIXED 40 ITERATIONS.  SEEDED AT 1 WHEN THE
090300      * INPUT IS POSITIVE - THE RANGES WE CALL THIS WITH NEVER NEED A
090400      * SMARTER SEED.
090500      *
090600           IF WS-SQRT-IN <= 0
090700               MOVE ZERO TO WS-SQRT-OUT
090800           ELSE
090900               MOVE 1 TO WS-SQRT-GUESS
091000               PERFORM 611-NEWTON-STEP
091100                   VARYING WS-SQRT-CTR FROM 1 BY 1
091200                   UNTIL WS-SQRT-CTR > 40
091300               MOVE WS-SQRT-GUESS TO WS-SQRT-OUT
091400           END-IF.
091500      *
091600       611-NEWTON-STEP.
091700           COMPUTE WS-SQRT-GUESS ROUNDED =
091800               (WS-SQRT-GUESS + (WS-SQRT-IN / WS-SQRT-GUESS)) / 2.
091900      *
092000       620-POW-1.0001.
092100      *
092200      * EXPONENTIATION BY SQUARING - THE EXPONENT IS A TICK NUMBER, SO
092300      * IT CAN BE NEGATIVE AND CAN RUN INTO THE TENS OF THOUSANDS; THE
092400      * STRAIGHT MULTIPLY-IN-A-LOOP VERSION THIS REPLACED TOOK TOO
092500      * LONG ON WIDE RANGES (DEFI-0124).
092600      *
092700           MOVE 1              TO WS-POW-RESULT.
092800           MOVE WS-ONE-BASIS   TO WS-POW-BASE.
092900           IF WS-POW-EXP < 0
093000               COMPUTE WS-POW-N = WS-POW-EXP * -1
093100           ELSE
093200               MOVE WS-POW-EXP TO WS-POW-N
093300           END-IF.
093400           PERFORM 621-SQUARE-AND-MULTIPLY UNTIL WS-POW-N = 0.
093500           IF WS-POW-EXP < 0
093600               COMPUTE WS-POW-RESULT ROUNDED = 1 / WS-POW-RESULT
093700           END-IF.
093800      *
093900       621-SQUARE-AND-MULTIPLY.
094000           DIVIDE WS-POW-N BY 2 GIVING WS-POW-N
094100               REMAINDER WS-POW-REMAINDER.
094200           IF WS-POW-REMAINDER = 1
094300               COMPUTE WS-POW-RESULT ROUNDED =
094400                   WS-POW-RESULT * WS-POW-BASE
094500           END-IF.
094600           COMPUTE WS-POW-BASE ROUNDED = WS-POW-BASE * WS-POW-BASE.
094700      *
094800       630-TICK-OF-PRICE.
094900      *
095000      * TICK(P) = FLOOR( LN(P) / LN(1.0001) ).  THE DIVISION RESULT IS
095100      * TRUNCATED TOWARD ZERO BY THE PIC S9(7) MOVE BELOW AND THEN
095200      * ADJUSTED DOWN ONE WHEN THAT TRUNCATION WENT THE WRONG WAY FOR
095300      * A NEGATIVE RATIO - THE SAME FLOOR-VS-TRUNCATE CARE AS 635.
095400      *
095500           MOVE WS-TOP-PRICE-IN TO WS-LN-IN.
095600           PERFORM 600-NATURAL-LOG.
095700           COMPUTE WS-TOP-RATIO ROUNDED = WS-LN-OUT / WS-LN-1.0001-K.
095800           MOVE WS-TOP-RATIO TO WS-TICK.
095900           IF WS-TOP-RATIO < WS-TICK
096000               COMPUTE WS-TICK = WS-TICK - 1
096100           END-IF.
096200      *
096300       635-FLOOR-TO-TEN.
096400      *
096500      * FLOORS TOWARD MINUS INFINITY, NOT TOWARD ZERO - A PLAIN
096600      * DIVIDE-BY-10 TRUNCATES THE WRONG WAY FOR NEGATIVE TICKS.
096700      *
096800           DIVIDE WS-FLOOR-IN BY 10 GIVING WS-FLOOR-Q
096900               REMAINDER WS-FLOOR-R.
097000           IF WS-FLOOR-R NOT = 0 AND WS-FLOOR-IN < 0
097100               COMPUTE WS-FLOOR-OUT = (WS-FLOOR-Q - 1) * 10
097200           ELSE
097300               COMPUTE WS-FLOOR-OUT = WS-FLOOR-Q * 10
097400           END-IF.
