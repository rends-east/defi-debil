000100      ******************************************************************
000200      * CLMMSTEP.CPY                                                  *
000300      * CLMM-STEP OUTPUT RECORD - ONE PER CANDLE.                      *
000400      * WRITTEN BY CLMMBT01 PARAGRAPH 800-WRITE-STEP.                  *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                               *
000700      * 2024-02-01 RSP  INITIAL CUT - TICKET DEFI-0107                 *
000800      * 2024-06-19 RSP  ADDED CM-FEES-R REDEFINES FOR FEE-AUDIT        *
000900      *                 EXTRACT RUN - DEFI-0150                       *
001000      ******************************************************************
001100       01  CLMM-STEP-RECORD.
001200           05  CM-TIMESTAMP            PIC 9(13).
001300           05  CM-PRICE                PIC 9(6)V9(4).
001400           05  CM-TICK                 PIC S9(7).
001500           05  CM-AMOUNT-0             PIC S9(12)V9(8).
001600           05  CM-AMOUNT-1             PIC S9(12)V9(8).
001700           05  CM-POSITION-VALUE-USD   PIC S9(12)V9(4).
001800           05  CM-FEES-0               PIC S9(12)V9(8).
001900           05  CM-FEES-1               PIC S9(12)V9(8).
002000           05  CM-FEES-USD-CUM         PIC S9(12)V9(4).
002100           05  CM-IL-USD               PIC S9(12)V9(4).
002200           05  CM-HOLD-VALUE-USD       PIC S9(12)V9(4).
002300           05  CM-ACTIVE-LIQ-PCT       PIC V9(8).
002400           05  CM-IN-RANGE             PIC X(1).
002500           05  FILLER                  PIC X(13).
002600       01  CM-FEES-R REDEFINES CLMM-STEP-RECORD.
002700           05  FILLER                  PIC X(50).
002800           05  CM-FEES-0-R             PIC S9(12)V9(8).
002900           05  CM-FEES-1-R             PIC S9(12)V9(8).
003000           05  FILLER                  PIC X(53).
