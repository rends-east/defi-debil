000100      ******************************************************************
000200      * LENDBT01 - LEVERAGED LENDING POSITION BACKTEST ENGINE          *
000300      ******************************************************************
000400       IDENTIFICATION DIVISION.
000500      ******************************************************************
000600       PROGRAM-ID.        LENDBT01.
000700       AUTHOR.            R S PRAJAPATI.
000800       INSTALLATION.      DEFI MARKETS BATCH UNIT.
000900       DATE-WRITTEN.      01-22-1987.
001000       DATE-COMPILED.
001100       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200      ******************************************************************
001300      * CHANGE LOG                                                    *
001400      *-----------------------------------------------------------------
001500      * 01-22-1987 RSP  001  INITIAL VERSION - COMPOUNDS BNB/USDC      *
001600      *                      SUPPLY AND BORROW BALANCES OVER PAIRED    *
001700      *                      HISTORY ROWS.  TICKET DEFI-0101.          *
001800      * 03-04-1987 RSP  002  ADDED BLOCK-DEPENDENT RESERVE FACTOR      *
001900      *                      SCHEDULE FOR BNB MARKET.  DEFI-0103.      *
002000      * 09-17-1988 RSP  003  ADDED OPTIONAL START-TIMESTAMP TRIM SO    *
002100      *                      A RUN CAN BEGIN PARTWAY THROUGH THE       *
002200      *                      HISTORY.  DEFI-0109.                      *
002300      * 06-02-1990 JDT  004  SWITCHED BALANCE ARITHMETIC TO COMP-3     *
002400      *                      WORK FIELDS - DISPLAY WAS TOO SLOW ON     *
002500      *                      THE OVERNIGHT RUN.  DEFI-0121.            *
002600      * 11-30-1992 JDT  005  GUARDED AGAINST NEGATIVE DELTA-BLOCKS     *
002700      *                      WHEN A HISTORY EXTRACT REPEATS A ROW.     *
002800      *                      DEFI-0126.                                *
002900      * 02-08-1996 MKN  006  ALWAYS RE-SORT BOTH HISTORIES BY BLOCK    *
003000      *                      BEFORE PAIRING - THE FEED TEAM CANNOT     *
003100      *                      GUARANTEE ORDER ANY MORE.  DEFI-0138.     *
003200      * 08-19-1998 MKN  007  Y2K - WIDENED WORK-TIMESTAMP FIELDS, NO   *
003300      *                      TWO-DIGIT YEAR MATH IN THIS PROGRAM BUT   *
003400      *                      REVIEWED PER STANDARDS MEMO 98-4.         *
003500      * 04-11-2001 CLH  008  RAISED HISTORY TABLE SIZE TO 50000 ROWS - *
003600      *                      MULTI-YEAR EXTRACTS WERE TRUNCATING.      *
003700      *                      DEFI-0149.                                *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000      ******************************************************************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.   IBM-370.
004300       OBJECT-COMPUTER.   IBM-370.
004400       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004500                           UPSI-0 IS WS-RERUN-SWITCH
004600                           CLASS HEX-DIGIT IS "0" THRU "9".
004700      *
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT HIST-A-FILE ASSIGN TO HISTA
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-HISTA-STATUS.
005300      *
005400           SELECT HIST-B-FILE ASSIGN TO HISTB
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-HISTB-STATUS.
005700      *
005800           SELECT LEND-STEP-FILE ASSIGN TO LENDOUT
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS WS-LENDOUT-STATUS.
006100      *
006200           SELECT SORT-A-FILE ASSIGN TO SRTA.
006300           SELECT SORT-B-FILE ASSIGN TO SRTB.
006400      ******************************************************************
006500       DATA DIVISION.
006600      ******************************************************************
006700       FILE SECTION.
006800      *
006900       FD  HIST-A-FILE
007000           RECORD CONTAINS 150 CHARACTERS
007100           RECORDING MODE IS F.
007200       01  HISTA-LINE                     PIC X(150).
007300      *
007400       FD  HIST-B-FILE
007500           RECORD CONTAINS 150 CHARACTERS
007600           RECORDING MODE IS F.
007700       01  HISTB-LINE                     PIC X(150).
007800      *
007900       FD  LEND-STEP-FILE.
008000       COPY LENDSTEP.
008100      *
008200       SD  SORT-A-FILE.
008300       01  SORT-A-REC.
008400           05  SA-BLOCK                   PIC 9(10).
008500           05  SA-TIMESTAMP                PIC 9(10).
008600           05  SA-RATE-MANTISSA           PIC 9(12).
008700           05  SA-UTILIZATION             PIC 9(1)V9(9).
008800           05  FILLER                     PIC X(01) VALUE SPACE.
008900      *
009000       SD  SORT-B-FILE.
009100       01  SORT-B-REC.
009200           05  SB-BLOCK                   PIC 9(10).
009300           05  SB-TIMESTAMP                PIC 9(10).
009400           05  SB-RATE-MANTISSA           PIC 9(12).
009500           05  SB-UTILIZATION             PIC 9(1)V9(9).
009600           05  FILLER                     PIC X(01) VALUE SPACE.
009700      *
009800       WORKING-STORAGE SECTION.
009900      *
010000       01  WS-FILE-STATUSES.
010100           05  WS-HISTA-STATUS            PIC X(02) VALUE SPACES.
010200           05  WS-HISTB-STATUS            PIC X(02) VALUE SPACES.
010300           05  WS-LENDOUT-STATUS          PIC X(02) VALUE SPACES.
010400           05  FILLER                     PIC X(01) VALUE SPACE.
010500      *
010600       01  WS-SWITCHES.
010700           05  WS-HISTA-EOF-SW            PIC X(01) VALUE 'N'.
010800               88  WS-HISTA-EOF                       VALUE 'Y'.
010900           05  WS-HISTB-EOF-SW            PIC X(01) VALUE 'N'.
011000               88  WS-HISTB-EOF                       VALUE 'Y'.
011100           05  WS-FIRST-HEADER-SW         PIC X(01) VALUE 'Y'.
011200               88  WS-FIRST-HEADER                    VALUE 'Y'.
011300           05  WS-SORT-RETURN-EOF-SW      PIC X(01) VALUE 'N'.
011400               88  WS-SORT-RETURN-EOF                 VALUE 'Y'.
011500           05  FILLER                     PIC X(01) VALUE SPACE.
011600      *
011700      ******************************************************************
011800      * CSV PARSE WORK AREA - ONE ROW AT A TIME                        *
011900      ******************************************************************
012000       01  WS-CSV-FIELDS.
012100           05  WS-CSV-TS                  PIC X(13).
012200           05  WS-CSV-BLOCK               PIC X(13).
012300           05  WS-CSV-RATE                PIC X(15).
012400           05  WS-CSV-CASH                PIC X(20).
012500           05  WS-CSV-BORROWS             PIC X(20).
012600           05  WS-CSV-RESERVES            PIC X(20).
012700           05  WS-CSV-UTIL                PIC X(15).
012800           05  FILLER                     PIC X(01) VALUE SPACE.
012900      *
013000       01  WS-UTIL-PARSE.
013100           05  WS-UTIL-INT-PART           PIC X(01).
013200           05  WS-UTIL-FRAC-RAW           PIC X(09).
013300           05  WS-UTIL-COMBINED-X.
013400               10  WS-UTIL-COMBINED-INT   PIC X(01).
013500               10  WS-UTIL-COMBINED-FRAC  PIC X(09).
013600           05  WS-UTIL-COMBINED-N REDEFINES WS-UTIL-COMBINED-X
013700                                          PIC 9(01)V9(09).
013800           05  FILLER                     PIC X(01) VALUE SPACE.
013900      *
014000      ******************************************************************
014100      * ALIGNED HISTORY TABLES - LOADED ONCE, THEN WALKED ROW BY ROW   *
014200      ******************************************************************
014300       01  WS-TABLE-CONTROL.
014400           05  WS-A-COUNT                 PIC 9(7)  COMP.
014500           05  WS-B-COUNT                 PIC 9(7)  COMP.
014600           05  WS-PAIR-COUNT              PIC 9(7)  COMP.
014700           05  WS-START-IDX               PIC 9(7)  COMP VALUE 1.
014800           05  WS-ROW-IDX                 PIC 9(7)  COMP.
014900           05  FILLER                     PIC X(01) VALUE SPACE.
015000      *
015100       01  TABLE-A.
015200           05  TAB-A-ROW OCCURS 50000 TIMES
015300                         INDEXED BY TAB-A-IDX.
015400               10  TA-BLOCK               PIC 9(10).
015500               10  TA-TIMESTAMP            PIC 9(10).
015600               10  TA-RATE-MANTISSA       PIC 9(12).
015700               10  TA-UTILIZATION         PIC 9(1)V9(9).
015800           05  FILLER                     PIC X(01) VALUE SPACE.
015900       01  TABLE-B.
016000           05  TAB-B-ROW OCCURS 50000 TIMES
016100                         INDEXED BY TAB-B-IDX.
016200               10  TB-BLOCK               PIC 9(10).
016300               10  TB-TIMESTAMP            PIC 9(10).
016400               10  TB-RATE-MANTISSA       PIC 9(12).
016500               10  TB-UTILIZATION         PIC 9(1)V9(9).
016600           05  FILLER                     PIC X(01) VALUE SPACE.
016700      *
016800      ******************************************************************
016900      * BALANCE AND RATE WORK FIELDS - COMP-3 FOR THE COMPOUNDING LOOP *
017000      ******************************************************************
017100       01  WS-BALANCES                   COMP-3.
017200           05  WS-SUPPLY-BNB              PIC S9(12)V9(8).
017300           05  WS-BORROW-BNB              PIC S9(12)V9(8).
017400           05  WS-SUPPLY-USDC             PIC S9(12)V9(8).
017500           05  WS-BORROW-USDC             PIC S9(12)V9(8).
017600           05  WS-SUPPLY-START-BNB        PIC S9(12)V9(8).
017700           05  WS-BORROW-START-BNB        PIC S9(12)V9(8).
017800           05  WS-SUPPLY-START-USDC       PIC S9(12)V9(8).
017900           05  WS-BORROW-START-USDC       PIC S9(12)V9(8).
018000           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
018100      *
018200       01  WS-RATES                       COMP-3.
018300           05  WS-BNB-SUPPLY-RATE         PIC S9(1)V9(18).
018400           05  WS-BNB-BORROW-RATE         PIC S9(1)V9(18).
018500           05  WS-USDC-SUPPLY-RATE        PIC S9(1)V9(18).
018600           05  WS-USDC-BORROW-RATE        PIC S9(1)V9(18).
018700           05  WS-TEMP-DIVIDE             PIC S9(13)V9(9).
018800           05  WS-RESERVE-FACTOR-BNB      PIC S9(1)V9(4).
018900           05  WS-RESERVE-FACTOR-USDC     PIC S9(1)V9(4) VALUE 0.10.
019000           05  WS-EFFECTIVE-SHARE         PIC S9(1)V9(9).
019100           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
019200      *
019300       01  WS-BLOCK-DELTA                COMP-3.
019400           05  WS-PREV-BLOCK              PIC 9(10).
019500           05  WS-DELTA-BLOCKS            PIC S9(10).
019600           05  WS-COMPOUND-CTR            PIC 9(10)  COMP.
019700           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
019800      *
019900       01  WS-COMPOUND-FACTORS           COMP-3.
020000           05  WS-FACTOR-BNB-SUPPLY       PIC S9(1)V9(18).
020100           05  WS-FACTOR-BNB-BORROW       PIC S9(1)V9(18).
020200           05  WS-FACTOR-USDC-SUPPLY      PIC S9(1)V9(18).
020300           05  WS-FACTOR-USDC-BORROW      PIC S9(1)V9(18).
020400           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
020500      *
020600       01  WS-START-TS-SEARCH             COMP-3.
020700           05  WS-BEST-IDX                PIC 9(7).
020800           05  WS-BEST-DIFF               PIC 9(12).
020900           05  WS-CUR-DIFF                PIC S9(12).
021000           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
021100      *
021200      ******************************************************************
021300      * REDEFINES USED ONLY WHEN DUMPING A ROW FOR DIAGNOSTIC DISPLAY  *
021400      ******************************************************************
021500       01  WS-BLOCK-DUMP.
021600           05  WS-BLOCK-DUMP-A            PIC 9(10).
021700           05  WS-BLOCK-DUMP-B            PIC 9(10).
021800           05  FILLER                     PIC X(01) VALUE SPACE.
021900       01  WS-BLOCK-DUMP-R REDEFINES WS-BLOCK-DUMP.
022000           05  WS-BLOCK-DUMP-PAIR         PIC 9(20).
022100           05  FILLER                     PIC X(01) VALUE SPACE.
022200      *
022300      ******************************************************************
022400       LINKAGE SECTION.
022500      ******************************************************************
022600       01  LK-LENDING-PARMS.
022700           05  LK-SUPPLY-AMOUNT           PIC 9(12)V9(08).
022800           05  LK-BORROW-AMOUNT           PIC 9(12)V9(08).
022900           05  LK-DIRECTION               PIC X(10).
023000           05  LK-START-TS                PIC 9(10).
023100           05  LK-USE-START-TS            PIC X(01).
023200           05  FILLER                     PIC X(01) VALUE SPACE.
023300      *
023400       COPY RUNSTATS.
023500      ******************************************************************
023600       PROCEDURE DIVISION USING LK-LENDING-PARMS RUN-STATS.
023700      ******************************************************************
023800       000-MAIN.
023900      *
024000           PERFORM 100-OPEN-FILES.
024100           PERFORM 150-LOAD-AND-ALIGN-HISTORY.
024200           PERFORM 180-INIT-BALANCES.
024300           PERFORM 200-PROCESS-ROWS
024400               VARYING WS-ROW-IDX FROM WS-START-IDX BY 1
024500               UNTIL WS-ROW-IDX > WS-PAIR-COUNT.
024600           PERFORM 190-FILL-RUN-STATS.
024700           PERFORM 900-CLOSE-FILES.
024800      *
024900           EXIT PROGRAM.
025000      *
025100       100-OPEN-FILES.
025200      *
025300           OPEN INPUT  HIST-A-FILE.
025400           OPEN INPUT  HIST-B-FILE.
025500           OPEN OUTPUT LEND-STEP-FILE.
025600      *
025700       150-LOAD-AND-ALIGN-HISTORY.
025800      *
025900           MOVE ZERO TO WS-A-COUNT WS-B-COUNT.
026000           MOVE 'Y'  TO WS-FIRST-HEADER-SW.
026100           PERFORM 160-LOAD-TABLE-A
026200               VARYING TAB-A-IDX FROM 1 BY 1
026300               UNTIL WS-HISTA-EOF.
026400           MOVE 'Y' TO WS-FIRST-HEADER-SW.
026500           PERFORM 165-LOAD-TABLE-B
026600               VARYING TAB-B-IDX FROM 1 BY 1
026700               UNTIL WS-HISTB-EOF.
026800      *
026900           PERFORM 170-SORT-TABLE-A.
027000           PERFORM 172-SORT-TABLE-B.
027100      *
027200           IF WS-A-COUNT < WS-B-COUNT
027300               MOVE WS-A-COUNT TO WS-PAIR-COUNT
027400           ELSE
027500               MOVE WS-B-COUNT TO WS-PAIR-COUNT
027600           END-IF.
027700      *
027800           MOVE 1 TO WS-START-IDX.
027900           IF LK-USE-START-TS = 'Y'
028000               PERFORM 175-FIND-START-INDEX
028100           END-IF.
028200      *
028300       160-LOAD-TABLE-A.
028400      *
028500           READ HIST-A-FILE INTO HISTA-LINE
028600               AT END
028700                   MOVE 'Y' TO WS-HISTA-EOF-SW
028800           END-READ.
028900           IF NOT WS-HISTA-EOF
029000               IF WS-FIRST-HEADER
029100                   MOVE 'N' TO WS-FIRST-HEADER-SW
029200               ELSE
029300                   PERFORM 161-UNSTRING-HIST-ROW
029400                   PERFORM 162-PARSE-UTILIZATION
029500                   MOVE WS-CSV-TS         TO TA-TIMESTAMP    (TAB-A-IDX)
029600                   MOVE WS-CSV-BLOCK      TO TA-BLOCK        (TAB-A-IDX)
029700                   MOVE WS-CSV-RATE       TO TA-RATE-MANTISSA(TAB-A-IDX)
029800                   MOVE WS-UTIL-COMBINED-N TO TA-UTILIZATION (TAB-A-IDX)
029900                   ADD 1 TO WS-A-COUNT
030000               END-IF
030100           END-IF.
030200      *
030300       161-UNSTRING-HIST-ROW.
030400      *
030500           UNSTRING HISTA-LINE DELIMITED BY ','
030600               INTO WS-CSV-TS   WS-CSV-BLOCK  WS-CSV-RATE
030700                    WS-CSV-CASH WS-CSV-BORROWS WS-CSV-RESERVES
030800                    WS-CSV-UTIL
030900           END-UNSTRING.
031000      *
031100       162-PARSE-UTILIZATION.
031200      *
031300           MOVE '000000000' TO WS-UTIL-COMBINED-FRAC.
031400           UNSTRING WS-CSV-UTIL DELIMITED BY '.'
031500               INTO WS-UTIL-INT-PART WS-UTIL-FRAC-RAW
031600           END-UNSTRING.
031700           MOVE WS-UTIL-INT-PART  TO WS-UTIL-COMBINED-INT.
031800           MOVE WS-UTIL-FRAC-RAW  TO WS-UTIL-COMBINED-FRAC.
031900           INSPECT WS-UTIL-COMBINED-FRAC REPLACING ALL SPACE BY '0'.
032000      *
032100       165-LOAD-TABLE-B.
032200      *
032300           READ HIST-B-FILE INTO HISTB-LINE
032400               AT END
032500                   MOVE 'Y' TO WS-HISTB-EOF-SW
032600           END-READ.
032700           IF NOT WS-HISTB-EOF
032800               IF WS-FIRST-HEADER
032900                   MOVE 'N' TO WS-FIRST-HEADER-SW
033000               ELSE
033100                   PERFORM 166-UNSTRING-HISTB-ROW
033200                   PERFORM 162-PARSE-UTILIZATION
033300                   MOVE WS-CSV-TS         TO TB-TIMESTAMP    (TAB-B-IDX)
033400                   MOVE WS-CSV-BLOCK      TO TB-BLOCK        (TAB-B-IDX)
033500                   MOVE WS-CSV-RATE       TO TB-RATE-MANTISSA(TAB-B-IDX)
033600                   MOVE WS-UTIL-COMBINED-N TO TB-UTILIZATION (TAB-B-IDX)
033700                   ADD 1 TO WS-B-COUNT
033800               END-IF
033900           END-IF.
034000      *
034100       166-UNSTRING-HISTB-ROW.
034200      *
034300           UNSTRING HISTB-LINE DELIMITED BY ','
034400               INTO WS-CSV-TS   WS-CSV-BLOCK  WS-CSV-RATE
034500                    WS-CSV-CASH WS-CSV-BORROWS WS-CSV-RESERVES
034600                    WS-CSV-UTIL
034700           END-UNSTRING.
034800      *
034900       170-SORT-TABLE-A.
035000      *
035100           SORT SORT-A-FILE ON ASCENDING KEY SA-BLOCK
035200               INPUT PROCEDURE  IS 171-RELEASE-TABLE-A
035300               OUTPUT PROCEDURE IS 171-RETURN-TABLE-A.
035400      *
035500       171-RELEASE-TABLE-A SECTION.
035600       171-RT-A-START.
035700           PERFORM 171-RELEASE-ONE-ROW-A
035800               VARYING TAB-A-IDX FROM 1 BY 1
035900               UNTIL TAB-A-IDX > WS-A-COUNT.
036000      *
036100       171-RELEASE-ONE-ROW-A.
036200           MOVE TA-BLOCK(TAB-A-IDX)         TO SA-BLOCK.
036300           MOVE TA-TIMESTAMP(TAB-A-IDX)      TO SA-TIMESTAMP.
036400           MOVE TA-RATE-MANTISSA(TAB-A-IDX)  TO SA-RATE-MANTISSA.
036500           MOVE TA-UTILIZATION(TAB-A-IDX)    TO SA-UTILIZATION.
036600           RELEASE SORT-A-REC.
036700      *
036800       171-RETURN-TABLE-A SECTION.
036900       171-RTN-A-START.
037000           MOVE 'N' TO WS-SORT-RETURN-EOF-SW.
037100           MOVE ZERO TO WS-A-COUNT.
037200           PERFORM 171-RETURN-ONE-ROW-A UNTIL WS-SORT-RETURN-EOF.
037300      *
037400       171-RETURN-ONE-ROW-A.
037500           RETURN SORT-A-FILE AT END
037600                   MOVE 'Y' TO WS-SORT-RETURN-EOF-SW
037700               NOT AT END
037800                   ADD 1 TO WS-A-COUNT
037900                   MOVE SA-BLOCK          TO TA-BLOCK(WS-A-COUNT)
038000                   MOVE SA-TIMESTAMP      TO TA-TIMESTAMP(WS-A-COUNT)
038100                   MOVE SA-RATE-MANTISSA  TO TA-RATE-MANTISSA(WS-A-COUNT)
038200                   MOVE SA-UTILIZATION    TO TA-UTILIZATION(WS-A-COUNT)
038300           END-RETURN.
038400      *
038500       172-SORT-TABLE-B.
038600      *
038700           SORT SORT-B-FILE ON ASCENDING KEY SB-BLOCK
038800               INPUT PROCEDURE  IS 173-RELEASE-TABLE-B
038900               OUTPUT PROCEDURE IS 173-RETURN-TABLE-B.
039000      *
039100       173-RELEASE-TABLE-B SECTION.
039200       173-RT-B-START.
039300           PERFORM 173-RELEASE-ONE-ROW-B
039400               VARYING TAB-B-IDX FROM 1 BY 1
039500               UNTIL TAB-B-IDX > WS-B-COUNT.
039600      *
039700       173-RELEASE-ONE-ROW-B.
039800           MOVE TB-BLOCK(TAB-B-IDX)         TO SB-BLOCK.
039900           MOVE TB-TIMESTAMP(TAB-B-IDX)      TO SB-TIMESTAMP.
040000           MOVE TB-RATE-MANTISSA(TAB-B-IDX)  TO SB-RATE-MANTISSA.
040100           MOVE TB-UTILIZATION(TAB-B-IDX)    TO SB-UTILIZATION.
040200           RELEASE SORT-B-REC.
040300      *
040400       173-RETURN-TABLE-B SECTION.
040500       173-RTN-B-START.
040600           MOVE 'N' TO WS-SORT-RETURN-EOF-SW.
040700           MOVE ZERO TO WS-B-COUNT.
040800           PERFORM 173-RETURN-ONE-ROW-B UNTIL WS-SORT-RETURN-EOF.
040900      *
041000       173-RETURN-ONE-ROW-B.
041100           RETURN SORT-B-FILE AT END
041200                   MOVE 'Y' TO WS-SORT-RETURN-EOF-SW
041300               NOT AT END
041400                   ADD 1 TO WS-B-COUNT
041500                   MOVE SB-BLOCK          TO TB-BLOCK(WS-B-COUNT)
041600                   MOVE SB-TIMESTAMP      TO TB-TIMESTAMP(WS-B-COUNT)
041700                   MOVE SB-RATE-MANTISSA  TO TB-RATE-MANTISSA(WS-B-COUNT)
041800                   MOVE SB-UTILIZATION    TO TB-UTILIZATION(WS-B-COUNT)
041900           END-RETURN.
042000      *
042100       175-FIND-START-INDEX.
042200      *
042300           MOVE 1 TO WS-BEST-IDX.
042400           MOVE 999999999999 TO WS-BEST-DIFF.
042500           PERFORM 176-CHECK-ONE-START-ROW
042600               VARYING WS-ROW-IDX FROM 1 BY 1
042700               UNTIL WS-ROW-IDX > WS-PAIR-COUNT.
042800           MOVE WS-BEST-IDX TO WS-START-IDX.
042900      *
043000       176-CHECK-ONE-START-ROW.
043100           COMPUTE WS-CUR-DIFF =
043200               TA-TIMESTAMP(WS-ROW-IDX) - LK-START-TS.
043300           IF WS-CUR-DIFF < 0
043400               COMPUTE WS-CUR-DIFF = WS-CUR-DIFF * -1
043500           END-IF.
043600           IF WS-CUR-DIFF < WS-BEST-DIFF
043700               MOVE WS-CUR-DIFF TO WS-BEST-DIFF
043800               MOVE WS-ROW-IDX  TO WS-BEST-IDX
043900           END-IF.
044000      *
044100       180-INIT-BALANCES.
044200      *
044300           MOVE ZERO TO WS-SUPPLY-BNB WS-BORROW-BNB
044400                        WS-SUPPLY-USDC WS-BORROW-USDC.
044500           IF LK-DIRECTION = 'SUPPLY A' OR LK-DIRECTION = 'SUPPLY-A'
044600               MOVE LK-SUPPLY-AMOUNT TO WS-SUPPLY-BNB
044700               MOVE LK-BORROW-AMOUNT TO WS-BORROW-USDC
044800           ELSE
044900               MOVE LK-SUPPLY-AMOUNT TO WS-SUPPLY-USDC
045000               MOVE LK-BORROW-AMOUNT TO WS-BORROW-BNB
045100           END-IF.
045200           MOVE WS-SUPPLY-BNB  TO WS-SUPPLY-START-BNB.
045300           MOVE WS-BORROW-BNB  TO WS-BORROW-START-BNB.
045400           MOVE WS-SUPPLY-USDC TO WS-SUPPLY-START-USDC.
045500           MOVE WS-BORROW-USDC TO WS-BORROW-START-USDC.
045600           MOVE TA-BLOCK(WS-START-IDX) TO WS-PREV-BLOCK.
045700      *
045800       200-PROCESS-ROWS.
045900      *
046000           PERFORM 400-COMPUTE-RATES.
046100           PERFORM 450-COMPUTE-DELTA-BLOCKS.
046200           IF WS-DELTA-BLOCKS > 0
046300               PERFORM 500-COMPOUND-BALANCES
046400           END-IF.
046500           PERFORM 700-WRITE-STEP.
046600           MOVE TA-BLOCK(WS-ROW-IDX) TO WS-PREV-BLOCK.
046700      *
046800       400-COMPUTE-RATES.
046900      *
047000           COMPUTE WS-TEMP-DIVIDE =
047100               TA-RATE-MANTISSA(WS-ROW-IDX) / 1000000000.
047200           COMPUTE WS-BNB-SUPPLY-RATE ROUNDED =
047300               WS-TEMP-DIVIDE / 1000000000.
047400           COMPUTE WS-TEMP-DIVIDE =
047500               TB-RATE-MANTISSA(WS-ROW-IDX) / 1000000000.
047600           COMPUTE WS-USDC-SUPPLY-RATE ROUNDED =
047700               WS-TEMP-DIVIDE / 1000000000.
047800      *
047900           PERFORM 420-RESERVE-FACTOR-BNB.
048000      *
048100           PERFORM 410-INFER-BORROW-RATE
048200               WITH TEST BEFORE.
048300      *
048400       410-INFER-BORROW-RATE.
048500      *
048600      * BORROW = SUPPLY / (UTILIZATION * (1 - RESERVE-FACTOR))
048700      * ZERO WHEN UTILIZATION <= 0 OR THE EFFECTIVE SHARE <= 0.
048800      *
048900           COMPUTE WS-EFFECTIVE-SHARE ROUNDED =
049000               TA-UTILIZATION(WS-ROW-IDX) *
049100               (1 - WS-RESERVE-FACTOR-BNB).
049200           IF TA-UTILIZATION(WS-ROW-IDX) > 0
049300               AND WS-EFFECTIVE-SHARE > 0
049400               COMPUTE WS-BNB-BORROW-RATE ROUNDED =
049500                   WS-BNB-SUPPLY-RATE / WS-EFFECTIVE-SHARE
049600           ELSE
049700               MOVE ZERO TO WS-BNB-BORROW-RATE
049800           END-IF.
049900      *
050000           COMPUTE WS-EFFECTIVE-SHARE ROUNDED =
050100               TB-UTILIZATION(WS-ROW-IDX) *
050200               (1 - WS-RESERVE-FACTOR-USDC).
050300           IF TB-UTILIZATION(WS-ROW-IDX) > 0
050400               AND WS-EFFECTIVE-SHARE > 0
050500               COMPUTE WS-USDC-BORROW-RATE ROUNDED =
050600                   WS-USDC-SUPPLY-RATE / WS-EFFECTIVE-SHARE
050700           ELSE
050800               MOVE ZERO TO WS-USDC-BORROW-RATE
050900           END-IF.
051000      *
051100       420-RESERVE-FACTOR-BNB.
051200      *
051300           EVALUATE TRUE
051400               WHEN TA-BLOCK(WS-ROW-IDX) < 44869104
051500                   MOVE 0.25 TO WS-RESERVE-FACTOR-BNB
051600               WHEN TA-BLOCK(WS-ROW-IDX) <= 48612083
051700                   MOVE 0.30 TO WS-RESERVE-FACTOR-BNB
051800               WHEN TA-BLOCK(WS-ROW-IDX) <= 51097143
051900                   MOVE 0.10 TO WS-RESERVE-FACTOR-BNB
052000               WHEN OTHER
052100                   MOVE 0.30 TO WS-RESERVE-FACTOR-BNB
052200           END-EVALUATE.
052300      *
052400       450-COMPUTE-DELTA-BLOCKS.
052500      *
052600           COMPUTE WS-DELTA-BLOCKS =
052700               TA-BLOCK(WS-ROW-IDX) - WS-PREV-BLOCK.
052800           IF WS-DELTA-BLOCKS < 0
052900               MOVE ZERO TO WS-DELTA-BLOCKS
053000           END-IF.
053100      *
053200       500-COMPOUND-BALANCES.
053300      *
053400      * (1 + R) ** DELTA-BLOCKS, APPLIED SEPARATELY ON EACH SIDE - THE
053500      * SAME SHAPE AS THE OLD INVESTMENT-CALCULATOR YEAR-BY-YEAR LOOP,
053600      * JUST BLOCK-BY-BLOCK AND FOUR BALANCES AT ONCE.
053700      *
053800           MOVE 1 TO WS-FACTOR-BNB-SUPPLY  WS-FACTOR-BNB-BORROW
053900                     WS-FACTOR-USDC-SUPPLY WS-FACTOR-USDC-BORROW.
054000           PERFORM 510-COMPOUND-ONE-BLOCK
054100               VARYING WS-COMPOUND-CTR FROM 1 BY 1
054200               UNTIL WS-COMPOUND-CTR > WS-DELTA-BLOCKS.
054300      *
054400           COMPUTE WS-SUPPLY-BNB  ROUNDED = WS-SUPPLY-BNB  *
054500                                             WS-FACTOR-BNB-SUPPLY.
054600           COMPUTE WS-BORROW-BNB  ROUNDED = WS-BORROW-BNB  *
054700                                             WS-FACTOR-BNB-BORROW.
054800           COMPUTE WS-SUPPLY-USDC ROUNDED = WS-SUPPLY-USDC *
054900                                             WS-FACTOR-USDC-SUPPLY.
055000           COMPUTE WS-BORROW-USDC ROUNDED = WS-BORROW-USDC *
055100                                             WS-FACTOR-USDC-BORROW.
055200      *
055300       510-COMPOUND-ONE-BLOCK.
055400           COMPUTE WS-FACTOR-BNB-SUPPLY ROUNDED =
055500               WS-FACTOR-BNB-SUPPLY * (1 + WS-BNB-SUPPLY-RATE).
055600           COMPUTE WS-FACTOR-BNB-BORROW ROUNDED =
055700               WS-FACTOR-BNB-BORROW * (1 + WS-BNB-BORROW-RATE).
055800           COMPUTE WS-FACTOR-USDC-SUPPLY ROUNDED =
055900               WS-FACTOR-USDC-SUPPLY * (1 + WS-USDC-SUPPLY-RATE).
056000           COMPUTE WS-FACTOR-USDC-BORROW ROUNDED =
056100               WS-FACTOR-USDC-BORROW * (1 + WS-USDC-BORROW-RATE).
056200      *
056300       700-WRITE-STEP.
056400      *
056500           MOVE TA-TIMESTAMP(WS-ROW-IDX) TO LD-TIMESTAMP.
056600           MOVE TA-BLOCK(WS-ROW-IDX)     TO LD-BLOCK.
056700           MOVE WS-SUPPLY-BNB            TO LD-SUPPLY-BNB.
056800           MOVE WS-BORROW-BNB            TO LD-BORROW-BNB.
056900           MOVE WS-SUPPLY-USDC           TO LD-SUPPLY-USDC.
057000           MOVE WS-BORROW-USDC           TO LD-BORROW-USDC.
057100           MOVE WS-BNB-SUPPLY-RATE       TO LD-BNB-SUPPLY-RATE.
057200           MOVE WS-BNB-BORROW-RATE       TO LD-BNB-BORROW-RATE.
057300           MOVE WS-USDC-SUPPLY-RATE      TO LD-USDC-SUPPLY-RATE.
057400           MOVE WS-USDC-BORROW-RATE      TO LD-USDC-BORROW-RATE.
057500           WRITE LENDING-STEP-RECORD.
057600      *
057700       190-FILL-RUN-STATS.
057800      *
057900           MOVE 'LENDING'                TO RST-RUN-TYPE.
058000           MOVE WS-PAIR-COUNT             TO RST-STEPS-COUNT.
058100           MOVE LK-DIRECTION              TO RST-L-DIRECTION.
058200           MOVE WS-SUPPLY-START-BNB       TO RST-L-SUPPLY-START-BNB.
058300           MOVE WS-BORROW-START-BNB       TO RST-L-BORROW-START-BNB.
058400           MOVE WS-SUPPLY-START-USDC      TO RST-L-SUPPLY-START-USDC.
058500           MOVE WS-BORROW-START-USDC      TO RST-L-BORROW-START-USDC.
058600           MOVE WS-SUPPLY-BNB             TO RST-L-SUPPLY-END-BNB.
058700           MOVE WS-BORROW-BNB             TO RST-L-BORROW-END-BNB.
058800           MOVE WS-SUPPLY-USDC            TO RST-L-SUPPLY-END-USDC.
058900           MOVE WS-BORROW-USDC            TO RST-L-BORROW-END-USDC.
059000           MOVE TA-BLOCK(WS-START-IDX)    TO RST-L-FIRST-BLOCK.
059100           MOVE TA-BLOCK(WS-PAIR-COUNT)   TO RST-L-LAST-BLOCK.
059200      *
059300       900-CLOSE-FILES.
059400      *
059500           CLOSE HIST-A-FILE HIST-B-FILE LEND-STEP-FILE.
