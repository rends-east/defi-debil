000100      ******************************************************************
000200      * LENDSTEP.CPY                                                  *
000300      * LENDING-STEP OUTPUT RECORD - ONE PER ALIGNED HISTORY ROW.      *
000400      * WRITTEN BY LENDBT01 PARAGRAPH 700-WRITE-STEP.                  *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                               *
000700      * 2024-01-22 RSP  INITIAL CUT - TICKET DEFI-0101                 *
000800      * 2024-04-02 RSP  ADDED LD-BLOCK-R REDEFINES FOR DELTA-BLOCKS    *
000900      *                 DIAGNOSTIC DUMP - DEFI-0130                   *
001000      ******************************************************************
001100       01  LENDING-STEP-RECORD.
001200           05  LD-TIMESTAMP            PIC 9(10).
001300           05  LD-BLOCK                PIC 9(10).
001400           05  LD-SUPPLY-BNB           PIC S9(12)V9(8).
001500           05  LD-BORROW-BNB           PIC S9(12)V9(8).
001600           05  LD-SUPPLY-USDC          PIC S9(12)V9(8).
001700           05  LD-BORROW-USDC          PIC S9(12)V9(8).
001800           05  LD-BNB-SUPPLY-RATE      PIC V9(15).
001900           05  LD-BNB-BORROW-RATE      PIC V9(15).
002000           05  LD-USDC-SUPPLY-RATE     PIC V9(15).
002100           05  LD-USDC-BORROW-RATE     PIC V9(15).
002200           05  FILLER                  PIC X(20).
002300       01  LD-BLOCK-R REDEFINES LENDING-STEP-RECORD.
002400           05  LD-BLOCK-TS-R           PIC 9(10).
002500           05  LD-BLOCK-NO-R           PIC 9(10).
002600           05  FILLER                  PIC X(160).
