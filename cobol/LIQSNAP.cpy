000100      ******************************************************************
000200      * LIQSNAP.CPY                                                   *
000300      * LIQUIDITY-SNAPSHOT RECORD - FEEDS CLMMBT01.                    *
000400      * FLATTENED FORM OF THE POOL'S (BLOCK -> TICK ARRAY, CUMULATIVE  *
000500      * ACTIVE LIQUIDITY ARRAY) MAP.  SORTED BLOCK ASCENDING THEN      *
000600      * TICK ASCENDING ON THE SOURCE FILE.                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                               *
000900      * 2024-01-29 RSP  INITIAL CUT - TICKET DEFI-0107                 *
001000      * 2024-02-14 RSP  ADDED LS-TABLE OCCURS FORM FOR IN-MEMORY       *
001100      *                 GREATEST-KEY-LE-X LOOKUP - DEFI-0112           *
001200      ******************************************************************
001300       01  LIQUIDITY-SNAP-RECORD.
001400           05  LS-BLOCK                PIC 9(10).
001500           05  LS-TICK                 PIC S9(7).
001600           05  LS-ACTIVE-LIQ           PIC 9(18).
001700           05  FILLER                  PIC X(25).
001800      *
001900      ******************************************************************
002000      * IN-MEMORY TABLE FORM OF THE ABOVE, LOADED BY CLMMBT01          *
002100      * PARAGRAPH 600-LOAD-LIQUIDITY-TABLE.  HOLDS AT MOST ONE RUN'S   *
002200      * WORTH OF SNAPSHOT ROWS.                                        *
002300      ******************************************************************
002400       01  LS-TABLE-CONTROL.
002500           05  LS-TABLE-COUNT          PIC 9(7)  COMP.
002600       01  LS-TABLE.
002700           05  LS-ENTRY OCCURS 20000 TIMES
002800                        INDEXED BY LS-IDX.
002900               10  LS-T-BLOCK          PIC 9(10).
003000               10  LS-T-TICK           PIC S9(7).
003100               10  LS-T-ACTIVE-LIQ     PIC 9(18).
