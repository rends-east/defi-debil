000100      ******************************************************************
000200      * PERPBT01 - PERPETUAL FUTURES POSITION BACKTEST ENGINE          *
000300      ******************************************************************
000400       IDENTIFICATION DIVISION.
000500      ******************************************************************
000600       PROGRAM-ID.        PERPBT01.
000700       AUTHOR.            D K SHARMA.
000800       INSTALLATION.      DEFI MARKETS BATCH UNIT.
000900       DATE-WRITTEN.      02-11-1987.
001000       DATE-COMPILED.
001100       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200      ******************************************************************
001300      * CHANGE LOG                                                    *
001400      *-----------------------------------------------------------------
001500      * 02-11-1987 DKS  001  INITIAL VERSION - MARKS POSITION TO MARKET*
001600      *                      CANDLE BY CANDLE.  TICKET DEFI-0102.      *
001700      * 07-30-1987 DKS  002  ADDED MAINTENANCE-MARGIN LIQUIDATION      *
001800      *                      LATCH - ONCE TRIPPED THE POSITION STAYS   *
001900      *                      CLOSED FOR THE REST OF THE RUN.  DEFI-0105*
002000      * 05-14-1989 NPR  003  FUNDING RATE IS NOW A FIXED RUN CONSTANT  *
002100      *                      RATHER THAN A TABLE LOOKUP - DATA FEED    *
002200      *                      DROPPED THE PER-CANDLE FUNDING COLUMN.    *
002300      *                      DEFI-0117.                                *
002400      * 04-02-1993 NPR  004  MOVED PNL/EQUITY MATH TO COMP-3 - JOB     *
002500      *                      TIME ON THE YEAR-LONG 1-MINUTE RUNS WAS   *
002600      *                      UNACCEPTABLE.  DEFI-0128.                 *
002700      * 02-08-1996 MKN  005  SHORT SIDE NOW COMPUTES PNL WITH THE      *
002800      *                      SIGN FLIPPED - THE OLD FORMULA ONLY       *
002900      *                      WORKED FOR LONGS.  DEFI-0137.             *
003000      * 08-19-1998 MKN  006  Y2K - REVIEWED TIMESTAMP FIELDS, ALL ARE  *
003100      *                      ALREADY EPOCH MILLISECONDS SO NO CENTURY  *
003200      *                      WINDOW LOGIC APPLIES.  STANDARDS MEMO     *
003300      *                      98-4.                                    *
003400      * 03-15-2001 RTV  007  ENTRY PRICE WAS BEING KEYED OFF THE FIRST *
003500      *                      CANDLE'S CLOSE.  RISK WANTS OPEN-TO-OPEN  *
003600      *                      ENTRY LIKE THE LENDING AND CLMM ENGINES - *
003700      *                      ADDED THE OPEN-PRICE PARSE AND SWITCHED   *
003800      *                      250-ESTABLISH-POSITION TO USE IT.  MARK-  *
003900      *                      TO-MARKET STILL PRICES OFF CLOSE.         *
004000      *                      DEFI-0164.                                *
004100      * 03-15-2001 RTV  008  FIRST-CANDLE LATCH WAS CLEARING IN        *
004200      *                      200-PROCESS-CANDLES BEFORE 700-WRITE-STEP *
004300      *                      EVER SAW IT, SO RUN-STATS FIRST-TIMESTAMP *
004400      *                      CAME BACK BLANK ON EVERY PERP RUN AND     *
004500      *                      FED BAD DURATION FIGURES TO SUMCALC1.     *
004600      *                      LATCH NOW CLEARS IN 700-WRITE-STEP ONLY,  *
004700      *                      SAME AS CLMMBT01 580-COMPUTE-METRICS.     *
004800      *                      DEFI-0164.                                *
004900      * 04-02-2001 RTV  009  STATIC LIQUIDATION PRICE USED AN ADDITIVE *
005000      *                      APPROXIMATION THAT DRIFTED FROM RISK'S    *
005100      *                      PUBLISHED FORMULA AS LEVERAGE CLIMBED -   *
005200      *                      REPLACED WITH THE EXACT DIVISION FORM.    *
005300      *                      DEFI-0165.                                *
005400      ******************************************************************
005500       ENVIRONMENT DIVISION.
005600      ******************************************************************
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.   IBM-370.
005900       OBJECT-COMPUTER.   IBM-370.
006000       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
006100                           UPSI-0 IS WS-RERUN-SWITCH.
006200      *
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT KLINE-FILE ASSIGN TO KLINEIN
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-KLINE-STATUS.
006800      *
006900           SELECT PERP-STEP-FILE ASSIGN TO PERPOUT
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS WS-PERPOUT-STATUS.
007200      ******************************************************************
007300       DATA DIVISION.
007400      ******************************************************************
007500       FILE SECTION.
007600      *
007700       FD  KLINE-FILE
007800           RECORD CONTAINS 120 CHARACTERS
007900           RECORDING MODE IS F.
008000       01  KLINE-LINE                     PIC X(120).
008100      *
008200       FD  PERP-STEP-FILE.
008300       COPY PERPSTEP.
008400      *
008500       WORKING-STORAGE SECTION.
008600      *
008700       01  WS-FILE-STATUSES.
008800           05  WS-KLINE-STATUS            PIC X(02) VALUE SPACES.
008900           05  WS-PERPOUT-STATUS          PIC X(02) VALUE SPACES.
009000           05  FILLER                     PIC X(01) VALUE SPACE.
009100      *
009200       01  WS-SWITCHES.
009300           05  WS-KLINE-EOF-SW            PIC X(01) VALUE 'N'.
009400               88  WS-KLINE-EOF                       VALUE 'Y'.
009500           05  WS-FIRST-HEADER-SW         PIC X(01) VALUE 'Y'.
009600               88  WS-FIRST-HEADER                    VALUE 'Y'.
009700           05  WS-FIRST-CANDLE-SW         PIC X(01) VALUE 'Y'.
009800               88  WS-FIRST-CANDLE                    VALUE 'Y'.
009900           05  WS-LIQUIDATED-SW           PIC X(01) VALUE 'N'.
010000               88  WS-LIQUIDATED                      VALUE 'Y'.
010100           05  FILLER                     PIC X(01) VALUE SPACE.
010200      *
010300       01  WS-CSV-FIELDS.
010400           05  WS-CSV-TS                  PIC X(15).
010500           05  WS-CSV-OPEN                PIC X(12).
010600           05  WS-CSV-HIGH                PIC X(12).
010700           05  WS-CSV-LOW                 PIC X(12).
010800           05  WS-CSV-CLOSE               PIC X(12).
010900           05  FILLER                     PIC X(01) VALUE SPACE.
011000      *
011100       COPY PRICEKLN.
011200       01  WS-OPEN-PARSE.
011300           05  WS-OPEN-INT-PART           PIC X(06).
011400           05  WS-OPEN-FRAC-RAW           PIC X(04).
011500           05  WS-OPEN-COMBINED-X.
011600               10  WS-OPEN-COMBINED-INT   PIC X(06).
011700               10  WS-OPEN-COMBINED-FRAC  PIC X(04).
011800           05  WS-OPEN-COMBINED-N REDEFINES WS-OPEN-COMBINED-X
011900                                          PIC 9(06)V9(04).
012000           05  FILLER                     PIC X(01) VALUE SPACE.
012100      *
012200       01  WS-PRICE-PARSE.
012300           05  WS-PRICE-INT-PART          PIC X(06).
012400           05  WS-PRICE-FRAC-RAW          PIC X(04).
012500           05  WS-PRICE-COMBINED-X.
012600               10  WS-PRICE-COMBINED-INT  PIC X(06).
012700               10  WS-PRICE-COMBINED-FRAC PIC X(04).
012800           05  WS-PRICE-COMBINED-N REDEFINES WS-PRICE-COMBINED-X
012900                                          PIC 9(06)V9(04).
013000           05  FILLER                     PIC X(01) VALUE SPACE.
013100      *
013200       01  WS-POSITION                    COMP-3.
013300           05  WS-COLLATERAL-USD          PIC S9(12)V9(04).
013400           05  WS-LEVERAGE                PIC S9(03)V9(02).
013500           05  WS-NOTIONAL-USD            PIC S9(12)V9(04).
013600           05  WS-ENTRY-PRICE             PIC S9(06)V9(04).
013700           05  WS-POSITION-SIZE           PIC S9(09)V9(08).
013800           05  WS-LIQUIDATION-PRICE       PIC S9(06)V9(04).
013900           05  WS-MAINT-MARGIN-RATIO      PIC S9(01)V9(04) VALUE 0.005.
014000           05  WS-FUNDING-RATE            PIC S9(01)V9(08) VALUE 0.
014100           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
014200      *
014300       01  WS-MTM                         COMP-3.
014400           05  WS-PNL-USD                 PIC S9(12)V9(04).
014500           05  WS-EQUITY-USD              PIC S9(12)V9(04).
014600           05  WS-PRICE-DELTA             PIC S9(06)V9(04).
014700           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
014800      *
014900       01  WS-SIDE-SIGN                   COMP-3.
015000           05  WS-SIGN-FACTOR             PIC S9(01)       VALUE 1.
015100           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
015200      *
015300       01  WS-COUNTERS.
015400           05  WS-STEPS-COUNT             PIC 9(9)  COMP VALUE ZERO.
015500           05  FILLER                     PIC X(01) VALUE SPACE.
015600      *
015700       01  WS-PRICE-DUMP.
015800           05  WS-PRICE-DUMP-WHOLE        PIC 9(06).
015900           05  WS-PRICE-DUMP-FRAC         PIC 9(04).
016000           05  FILLER                     PIC X(01) VALUE SPACE.
016100       01  WS-PRICE-DUMP-R REDEFINES WS-PRICE-DUMP.
016200           05  WS-PRICE-DUMP-PACKED       PIC 9(10).
016300           05  FILLER                     PIC X(01) VALUE SPACE.
016400      ******************************************************************
016500      * REDEFINES KEPT FOR A RERUN DUMP OF THE MARK-TO-MARKET PNL WHEN *
016600      * THE EQUITY FIGURE ON A STEP RECORD LOOKS SUSPECT.              *
016700      ******************************************************************
016800       01  WS-MTM-DUMP.
016900           05  WS-MTM-DUMP-WHOLE          PIC S9(08).
017000           05  WS-MTM-DUMP-FRAC           PIC 9(04).
017100           05  FILLER                     PIC X(01) VALUE SPACE.
017200       01  WS-MTM-DUMP-R REDEFINES WS-MTM-DUMP.
017300           05  WS-MTM-DUMP-PACKED         PIC S9(12).
017400           05  FILLER                     PIC X(01) VALUE SPACE.
017500      *
017600      ******************************************************************
017700       LINKAGE SECTION.
017800      ******************************************************************
017900       01  LK-PERP-PARMS.
018000           05  LK-COLLATERAL              PIC 9(12)V9(04).
018100           05  LK-LEVERAGE                PIC 9(03)V9(02).
018200           05  LK-SIDE                    PIC X(05).
018300           05  FILLER                     PIC X(01) VALUE SPACE.
018400      *
018500       COPY RUNSTATS.
018600      ******************************************************************
018700       PROCEDURE DIVISION USING LK-PERP-PARMS RUN-STATS.
018800      ******************************************************************
018900       000-MAIN.
019000      *
019100           PERFORM 100-OPEN-FILES.
019200           PERFORM 150-INIT-POSITION.
019300           PERFORM 200-PROCESS-CANDLES
019400               UNTIL WS-KLINE-EOF.
019500           PERFORM 190-FILL-RUN-STATS.
019600           PERFORM 900-CLOSE-FILES.
019700      *
019800           EXIT PROGRAM.
019900      *
020000       100-OPEN-FILES.
020100      *
020200           OPEN INPUT  KLINE-FILE.
020300           OPEN OUTPUT PERP-STEP-FILE.
020400      *
020500       150-INIT-POSITION.
020600      *
020700           MOVE LK-COLLATERAL TO WS-COLLATERAL-USD.
020800           MOVE LK-LEVERAGE   TO WS-LEVERAGE.
020900           COMPUTE WS-NOTIONAL-USD ROUNDED =
021000               WS-COLLATERAL-USD * WS-LEVERAGE.
021100           MOVE 1 TO WS-SIGN-FACTOR.
021200           IF LK-SIDE = 'SHORT'
021300               MOVE -1 TO WS-SIGN-FACTOR
021400           END-IF.
021500      *
021600       200-PROCESS-CANDLES.
021700      *
021800           PERFORM 210-READ-CANDLE.
021900           IF NOT WS-KLINE-EOF
022000               PERFORM 220-PARSE-CANDLE
022100               IF WS-FIRST-CANDLE
022200                   PERFORM 250-ESTABLISH-POSITION
022300               END-IF
022400               PERFORM 300-MARK-TO-MARKET
022500               PERFORM 700-WRITE-STEP
022600           END-IF.
022700      *
022800       210-READ-CANDLE.
022900      *
023000           READ KLINE-FILE INTO KLINE-LINE
023100               AT END
023200                   MOVE 'Y' TO WS-KLINE-EOF-SW
023300           END-READ.
023400           IF NOT WS-KLINE-EOF
023500               IF WS-FIRST-HEADER
023600                   MOVE 'N' TO WS-FIRST-HEADER-SW
023700                   PERFORM 210-READ-CANDLE
023800               END-IF
023900           END-IF.
024000      *
024100       220-PARSE-CANDLE.
024200      *
024300           UNSTRING KLINE-LINE DELIMITED BY ','
024400               INTO WS-CSV-TS WS-CSV-OPEN WS-CSV-HIGH
024500                    WS-CSV-LOW WS-CSV-CLOSE
024600           END-UNSTRING.
024700           MOVE WS-CSV-TS          TO KL-TIMESTAMP.
024800           PERFORM 225-PARSE-OPEN-PRICE.
024900           PERFORM 230-PARSE-CLOSE-PRICE.
025000      *
025100       225-PARSE-OPEN-PRICE.
025200      *
025300           MOVE '0000' TO WS-OPEN-COMBINED-FRAC.
025400           UNSTRING WS-CSV-OPEN DELIMITED BY '.'
025500               INTO WS-OPEN-INT-PART WS-OPEN-FRAC-RAW
025600           END-UNSTRING.
025700           MOVE WS-OPEN-INT-PART TO WS-OPEN-COMBINED-INT.
025800           MOVE WS-OPEN-FRAC-RAW TO WS-OPEN-COMBINED-FRAC.
025900           INSPECT WS-OPEN-COMBINED-FRAC REPLACING ALL SPACE BY '0'.
026000           MOVE WS-OPEN-COMBINED-N TO KL-OPEN.
026100      *
026200       230-PARSE-CLOSE-PRICE.
026300      *
026400           MOVE '0000' TO WS-PRICE-COMBINED-FRAC.
026500           UNSTRING WS-CSV-CLOSE DELIMITED BY '.'
026600               INTO WS-PRICE-INT-PART WS-PRICE-FRAC-RAW
026700           END-UNSTRING.
026800           MOVE WS-PRICE-INT-PART TO WS-PRICE-COMBINED-INT.
026900           MOVE WS-PRICE-FRAC-RAW TO WS-PRICE-COMBINED-FRAC.
027000           INSPECT WS-PRICE-COMBINED-FRAC REPLACING ALL SPACE BY '0'.
027100           MOVE WS-PRICE-COMBINED-N TO KL-CLOSE.
027200      *
027300       250-ESTABLISH-POSITION.
027400      *
027500           MOVE KL-OPEN             TO WS-ENTRY-PRICE.
027600           IF WS-ENTRY-PRICE > 0
027700               COMPUTE WS-POSITION-SIZE ROUNDED =
027800                   WS-NOTIONAL-USD / WS-ENTRY-PRICE
027900           ELSE
028000               MOVE ZERO TO WS-POSITION-SIZE
028100           END-IF.
028200      *
028300      * LONG  LIQUIDATION-PRICE = ENTRY * (1 - 1/LEVERAGE) / (1 - MMR)
028400      * SHORT LIQUIDATION-PRICE = ENTRY * (1 + 1/LEVERAGE) / (1 + MMR)
028500      * CARRYING THE SIDE SIGN INTO BOTH THE LEVERAGE TERM AND THE
028600      * MARGIN-RATIO TERM LETS ONE COMPUTE SERVE BOTH SIDES.  DO NOT
028700      * "SIMPLIFY" THIS BACK TO AN ADDITIVE FORM - RISK'S FORMULA IS
028800      * THE DIVISION ABOVE, NOT AN APPROXIMATION OF IT.  DEFI-0165.
028900      *
029000           IF WS-LEVERAGE > 0
029100               COMPUTE WS-LIQUIDATION-PRICE ROUNDED =
029200                   WS-ENTRY-PRICE *
029300                   (1 - (WS-SIGN-FACTOR / WS-LEVERAGE)) /
029400                   (1 - (WS-SIGN-FACTOR * WS-MAINT-MARGIN-RATIO))
029500           ELSE
029600               MOVE WS-ENTRY-PRICE TO WS-LIQUIDATION-PRICE
029700           END-IF.
029800      *
029900       300-MARK-TO-MARKET.
030000      *
030100           IF WS-LIQUIDATED
030200               MOVE ZERO TO WS-EQUITY-USD
030300               COMPUTE WS-PNL-USD = WS-COLLATERAL-USD * -1
030400           ELSE
030500               COMPUTE WS-PRICE-DELTA =
030600                   KL-CLOSE - WS-ENTRY-PRICE
030700               COMPUTE WS-PNL-USD ROUNDED =
030800                   WS-SIGN-FACTOR * WS-PRICE-DELTA * WS-POSITION-SIZE
030900               COMPUTE WS-EQUITY-USD ROUNDED =
031000                   WS-COLLATERAL-USD + WS-PNL-USD
031100               PERFORM 350-CHECK-LIQUIDATION
031200           END-IF.
031300      *
031400       350-CHECK-LIQUIDATION.
031500      *
031600           IF WS-SIGN-FACTOR = 1
031700               IF KL-CLOSE NOT > WS-LIQUIDATION-PRICE
031800                   PERFORM 360-TRIP-LIQUIDATION
031900               END-IF
032000           ELSE
032100               IF KL-CLOSE NOT < WS-LIQUIDATION-PRICE
032200                   PERFORM 360-TRIP-LIQUIDATION
032300               END-IF
032400           END-IF.
032500      *
032600       360-TRIP-LIQUIDATION.
032700      *
032800           MOVE 'Y' TO WS-LIQUIDATED-SW.
032900           MOVE ZERO TO WS-EQUITY-USD.
033000           COMPUTE WS-PNL-USD = WS-COLLATERAL-USD * -1.
033100      *
033200       700-WRITE-STEP.
033300      *
033400           MOVE KL-TIMESTAMP             TO PP-TIMESTAMP.
033500           MOVE KL-CLOSE                 TO PP-PRICE.
033600           MOVE WS-PNL-USD               TO PP-PNL.
033700           MOVE WS-EQUITY-USD            TO PP-EQUITY.
033800           IF WS-LIQUIDATED
033900               MOVE 'Y' TO PP-IS-LIQUIDATED
034000           ELSE
034100               MOVE 'N' TO PP-IS-LIQUIDATED
034200           END-IF.
034300           MOVE WS-FUNDING-RATE          TO PP-FUNDING-RATE.
034400           MOVE WS-POSITION-SIZE         TO PP-POSITION-SIZE.
034500           MOVE WS-LIQUIDATION-PRICE     TO PP-LIQUIDATION-PRICE.
034600           WRITE PERP-STEP-RECORD.
034700           ADD 1 TO WS-STEPS-COUNT.
034800      *
034900           IF WS-FIRST-CANDLE
035000               MOVE KL-TIMESTAMP TO RST-P-FIRST-TS
035100               MOVE 'N' TO WS-FIRST-CANDLE-SW
035200           END-IF.
035300           MOVE KL-TIMESTAMP TO RST-P-LAST-TS.
035400      *
035500       190-FILL-RUN-STATS.
035600      *
035700           MOVE 'PERP'                   TO RST-RUN-TYPE.
035800           MOVE WS-STEPS-COUNT            TO RST-STEPS-COUNT.
035900           MOVE WS-COLLATERAL-USD         TO RST-P-COLLATERAL.
036000           MOVE WS-EQUITY-USD             TO RST-P-FINAL-EQUITY.
036100      *
036200       900-CLOSE-FILES.
036300      *
036400           CLOSE KLINE-FILE PERP-STEP-FILE.
