000100      ******************************************************************
000200      * PERPSTEP.CPY                                                  *
000300      * PERP-STEP OUTPUT RECORD - ONE PER CANDLE.                      *
000400      * WRITTEN BY PERPBT01 PARAGRAPH 700-WRITE-STEP.                  *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                               *
000700      * 2024-01-25 RSP  INITIAL CUT - TICKET DEFI-0104                 *
000800      * 2024-05-11 RSP  ADDED PP-PRICE-R REDEFINES FOR SCREEN-EDIT     *
000900      *                 LISTING SUPPORT - DEFI-0141                   *
001000      ******************************************************************
001100       01  PERP-STEP-RECORD.
001200           05  PP-TIMESTAMP            PIC 9(13).
001300           05  PP-PRICE                PIC 9(6)V9(4).
001400           05  PP-PNL                  PIC S9(12)V9(4).
001500           05  PP-EQUITY               PIC S9(12)V9(4).
001600           05  PP-IS-LIQUIDATED        PIC X(1).
001700           05  PP-FUNDING-RATE         PIC V9(8).
001800           05  PP-POSITION-SIZE        PIC 9(9)V9(8).
001900           05  PP-LIQUIDATION-PRICE    PIC 9(6)V9(4).
002000           05  FILLER                  PIC X(25).
002100       01  PP-PRICE-R REDEFINES PERP-STEP-RECORD.
002200           05  PP-PRICE-INT-R          PIC 9(6).
002300           05  PP-PRICE-DEC-R          PIC 9(4).
002400           05  FILLER                  PIC X(106).
