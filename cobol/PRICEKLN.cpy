000100      ******************************************************************
000200      * PRICEKLN.CPY                                                  *
000300      * 5-MINUTE PRICE CANDLE RECORD - FEEDS PERPBT01 AND CLMMBT01.    *
000400      * CSV SOURCE COLUMNS: TIMESTAMP,OPEN,HIGH,LOW,CLOSE              *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                               *
000700      * 2024-01-22 RSP  INITIAL CUT FOR LENDING/PERP/CLMM BACKTEST    *
000800      *                 BATCH - TICKET DEFI-0101                      *
000900      * 2024-03-04 RSP  WIDENED KL-CLOSE TO 9(6)V9(4) - SOME PAIRS    *
001000      *                 QUOTE ABOVE 999999 SATS - DEFI-0118           *
001100      ******************************************************************
001200       01  KLINE-RECORD.
001300           05  KL-TIMESTAMP            PIC 9(13).
001400           05  KL-OPEN                 PIC 9(6)V9(4).
001500           05  KL-HIGH                 PIC 9(6)V9(4).
001600           05  KL-LOW                  PIC 9(6)V9(4).
001700           05  KL-CLOSE                PIC 9(6)V9(4).
001800           05  FILLER                  PIC X(30).
