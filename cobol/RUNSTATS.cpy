000100      ******************************************************************
000200      * RUNSTATS.CPY                                                  *
000300      * RUN-LEVEL FIGURES HANDED BY EACH ENGINE SUBPROGRAM BACK TO     *
000400      * BATCHDRV, AND BY BATCHDRV ON TO SUMCALC1, SO THE SUMMARY       *
000500      * CALCULATION NEVER HAS TO RE-READ A STEP FILE.  ONE GROUP PER   *
000600      * RUN TYPE, OVERLAID - THE RUN TYPE ITSELF SELECTS WHICH GROUP   *
000700      * SUMCALC1 HONOURS.                                              *
000800      ******************************************************************
000900      * MAINTENANCE LOG                                               *
001000      * 2024-02-20 RSP  INITIAL CUT - TICKET DEFI-0112                 *
001100      ******************************************************************
001200       01  RUN-STATS.
001300           05  RST-RUN-TYPE                PIC X(8).
001400           05  RST-STEPS-COUNT             PIC 9(9)  COMP.
001500           05  RST-FIGURES.
001600               10  RST-LENDING-FIGURES.
001700                   15  RST-L-DIRECTION         PIC X(10).
001800                   15  RST-L-SUPPLY-START-BNB  PIC S9(12)V9(8).
001900                   15  RST-L-BORROW-START-BNB  PIC S9(12)V9(8).
002000                   15  RST-L-SUPPLY-START-USDC PIC S9(12)V9(8).
002100                   15  RST-L-BORROW-START-USDC PIC S9(12)V9(8).
002200                   15  RST-L-SUPPLY-END-BNB    PIC S9(12)V9(8).
002300                   15  RST-L-BORROW-END-BNB    PIC S9(12)V9(8).
002400                   15  RST-L-SUPPLY-END-USDC   PIC S9(12)V9(8).
002500                   15  RST-L-BORROW-END-USDC   PIC S9(12)V9(8).
002600                   15  RST-L-FIRST-BLOCK       PIC 9(10).
002700                   15  RST-L-LAST-BLOCK        PIC 9(10).
002800               10  RST-PERP-FIGURES REDEFINES RST-LENDING-FIGURES.
002900                   15  RST-P-COLLATERAL        PIC S9(12)V9(4).
003000                   15  RST-P-FINAL-EQUITY      PIC S9(12)V9(4).
003100                   15  RST-P-FIRST-TS          PIC 9(13).
003200                   15  RST-P-LAST-TS           PIC 9(13).
003300                   15  FILLER                  PIC X(68).
003400               10  RST-CLMM-FIGURES REDEFINES RST-LENDING-FIGURES.
003500                   15  RST-C-FIRST-HOLD-VALUE  PIC S9(12)V9(4).
003600                   15  RST-C-FINAL-POS-VALUE   PIC S9(12)V9(4).
003700                   15  RST-C-FINAL-FEES-CUM    PIC S9(12)V9(4).
003800                   15  RST-C-FIRST-TS          PIC 9(13).
003900                   15  RST-C-LAST-TS           PIC 9(13).
004000                   15  FILLER                  PIC X(55).
