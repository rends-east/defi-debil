000100      ******************************************************************
000200      * RUNSUMRY.CPY                                                  *
000300      * SUMMARY OUTPUT RECORD - ONE PER BACKTEST RUN.                  *
000400      * WRITTEN BY SUMCALC1 PARAGRAPH 300-WRITE-SUMMARY AND READ BACK  *
000500      * BY BATCHDRV FOR THE RUN-LISTING AND GRAND-TOTAL LINE.          *
000600      ******************************************************************
000700      * MAINTENANCE LOG                                               *
000800      * 2024-02-05 RSP  INITIAL CUT - TICKET DEFI-0108                 *
000900      * 2024-07-08 RSP  ADDED RS-PNL-R REDEFINES FOR GRAND-TOTAL       *
001000      *                 ACCUMULATOR WORK - DEFI-0160                  *
001100      ******************************************************************
001200       01  RUN-SUMMARY-RECORD.
001300           05  RS-RUN-TYPE             PIC X(8).
001400           05  RS-FINAL-PNL-USD        PIC S9(12)V9(4).
001500           05  RS-ROI-PERCENTAGE       PIC S9(7)V9(4).
001600           05  RS-APY-PERCENTAGE       PIC S9(9)V9(4).
001700           05  RS-MAX-DRAWDOWN-USD     PIC S9(12)V9(4).
001800           05  RS-FINAL-EQUITY-USD     PIC S9(12)V9(4).
001900           05  RS-STEPS-COUNT          PIC 9(9).
002000           05  FILLER                  PIC X(11).
002100       01  RS-PNL-R REDEFINES RUN-SUMMARY-RECORD.
002200           05  FILLER                  PIC X(8).
002300           05  RS-PNL-SIGNED-R         PIC S9(12)V9(4).
002400           05  FILLER                  PIC X(51).
