000100      ******************************************************************
000200      * SUMCALC1 - RUN SUMMARY (PNL/ROI/APY) AND STEP-FILE DOWNSAMPLER *
000300      ******************************************************************
000400       IDENTIFICATION DIVISION.
000500      ******************************************************************
000600       PROGRAM-ID.        SUMCALC1.
000700       AUTHOR.            R S PRAJAPATI.
000800       INSTALLATION.      DEFI MARKETS BATCH UNIT.
000900       DATE-WRITTEN.      05-14-1987.
001000       DATE-COMPILED.
001100       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200      ******************************************************************
001300      * CHANGE LOG                                                    *
001400      *-----------------------------------------------------------------
001500      * 05-14-1987 RSP  001  INITIAL VERSION - LENDING SUMMARY ONLY,   *
001600      *                      CALLED FROM THE OLD ONE-ENGINE DRIVER.    *
001700      *                      DEFI-0103.                                *
001800      * 01-30-1989 RSP  002  ADDED THE PERP SUMMARY BRANCH WHEN THE    *
001900      *                      SECOND ENGINE WAS BROUGHT UP.  DEFI-0108. *
002000      * 07-17-1991 JDT  003  ADDED THE STEP-FILE DOWNSAMPLER - THE     *
002100      *                      DETAIL LISTINGS WERE RUNNING TO TENS OF   *
002200      *                      THOUSANDS OF LINES AND NOBODY COULD READ  *
002300      *                      THEM.  DEFI-0121.                         *
002400      * 08-19-1998 MKN  004  Y2K - RUN-STATS TIMESTAMPS ARE ALL PLAIN  *
002500      *                      EPOCH VALUES, NO TWO-DIGIT YEAR EXPOSURE. *
002600      *                      MEMO 98-4.                                *
002700      * 02-04-2001 JDT  005  ADDED THE CLMM SUMMARY BRANCH.  DEFI-0130.*
002800      * 07-08-2024 RSP  006  RS-PNL-R REDEFINES ADDED TO RUNSUMRY.CPY  *
002900      *                      FOR THE FEE-AUDIT EXTRACT RUN - MATCHING  *
003000      *                      CHANGE CARRIED HERE FOR REFERENCE ONLY.   *
003100      *                      DEFI-0160.                                *
003200      ******************************************************************
003300       ENVIRONMENT DIVISION.
003400      ******************************************************************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.   IBM-370.
003700       OBJECT-COMPUTER.   IBM-370.
003800       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003900                           UPSI-0 IS WS-RERUN-SWITCH.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT SUMMARY-FILE ASSIGN TO SUMOUT
004400               ORGANIZATION IS LINE SEQUENTIAL
004500               FILE STATUS IS WS-SUMOUT-STATUS.
004600      *
004700           SELECT LEND-STEP-IN-FILE ASSIGN TO LENDOUT
004800               ORGANIZATION IS LINE SEQUENTIAL
004900               FILE STATUS IS WS-LEND-IN-STATUS.
005000      *
005100           SELECT LEND-STEP-DNS-FILE ASSIGN TO LENDDNS
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS WS-LEND-DNS-STATUS.
005400      *
005500           SELECT PERP-STEP-IN-FILE ASSIGN TO PERPOUT
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS IS WS-PERP-IN-STATUS.
005800      *
005900           SELECT PERP-STEP-DNS-FILE ASSIGN TO PERPDNS
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS WS-PERP-DNS-STATUS.
006200      *
006300           SELECT CLMM-STEP-IN-FILE ASSIGN TO CLMMOUT
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS IS WS-CLMM-IN-STATUS.
006600      *
006700           SELECT CLMM-STEP-DNS-FILE ASSIGN TO CLMMDNS
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS WS-CLMM-DNS-STATUS.
007000      ******************************************************************
007100       DATA DIVISION.
007200      ******************************************************************
007300       FILE SECTION.
007400      *
007500       FD  SUMMARY-FILE
007600           RECORD CONTAINS 100 CHARACTERS
007700           RECORDING MODE IS F.
007800       01  SUM-OUT-LINE                   PIC X(100).
007900      *
008000       FD  LEND-STEP-IN-FILE
008100           RECORD CONTAINS 150 CHARACTERS
008200           RECORDING MODE IS F.
008300       01  LEND-IN-LINE                   PIC X(150).
008400      *
008500       FD  LEND-STEP-DNS-FILE
008600           RECORD CONTAINS 150 CHARACTERS
008700           RECORDING MODE IS F.
008800       01  LEND-DNS-LINE                  PIC X(150).
008900      *
009000       FD  PERP-STEP-IN-FILE
009100           RECORD CONTAINS 150 CHARACTERS
009200           RECORDING MODE IS F.
009300       01  PERP-IN-LINE                   PIC X(150).
009400      *
009500       FD  PERP-STEP-DNS-FILE
009600           RECORD CONTAINS 150 CHARACTERS
009700           RECORDING MODE IS F.
009800       01  PERP-DNS-LINE                  PIC X(150).
009900      *
010000       FD  CLMM-STEP-IN-FILE
010100           RECORD CONTAINS 150 CHARACTERS
010200           RECORDING MODE IS F.
010300       01  CLMM-IN-LINE                   PIC X(150).
010400      *
010500       FD  CLMM-STEP-DNS-FILE
010600           RECORD CONTAINS 150 CHARACTERS
010700           RECORDING MODE IS F.
010800       01  CLMM-DNS-LINE                  PIC X(150).
010900      *
011000       WORKING-STORAGE SECTION.
011100      *
011200       01  WS-FILE-STATUSES.
011300           05  WS-SUMOUT-STATUS           PIC X(02) VALUE SPACES.
011400           05  WS-LEND-IN-STATUS          PIC X(02) VALUE SPACES.
011500           05  WS-LEND-DNS-STATUS         PIC X(02) VALUE SPACES.
011600           05  WS-PERP-IN-STATUS          PIC X(02) VALUE SPACES.
011700           05  WS-PERP-DNS-STATUS         PIC X(02) VALUE SPACES.
011800           05  WS-CLMM-IN-STATUS          PIC X(02) VALUE SPACES.
011900           05  WS-CLMM-DNS-STATUS         PIC X(02) VALUE SPACES.
012000           05  FILLER                     PIC X(01) VALUE SPACE.
012100      *
012200      * WS-SUMOUT-FIRST-CALL-SW IS NOT RESET BY THIS PROGRAM AFTER THE
012300      * FIRST CALL - A SUBPROGRAM'S WORKING-STORAGE RETAINS ITS VALUES
012400      * FROM ONE CALL TO THE NEXT WITHIN THE SAME RUN UNIT, AND WE RELY
012500      * ON THAT HERE SO SUMOUT IS OPENED ONCE AND EXTENDED AFTER.
012600      *
012700       01  WS-SWITCHES.
012800           05  WS-SUMOUT-FIRST-CALL-SW    PIC X(01) VALUE 'Y'.
012900               88  WS-SUMOUT-FIRST-CALL             VALUE 'Y'.
013000           05  WS-LEND-IN-EOF-SW          PIC X(01) VALUE 'N'.
013100               88  WS-LEND-IN-EOF                    VALUE 'Y'.
013200           05  WS-PERP-IN-EOF-SW          PIC X(01) VALUE 'N'.
013300               88  WS-PERP-IN-EOF                    VALUE 'Y'.
013400           05  WS-CLMM-IN-EOF-SW          PIC X(01) VALUE 'N'.
013500               88  WS-CLMM-IN-EOF                    VALUE 'Y'.
013600           05  FILLER                     PIC X(01) VALUE SPACE.
013700      *
013800       01  WS-SUMMARY-FIGURES              COMP-3.
013900           05  WS-INITIAL-EQUITY          PIC S9(12)V9(04).
014000           05  WS-FINAL-EQUITY            PIC S9(12)V9(04).
014100           05  WS-PNL                     PIC S9(12)V9(04).
014200           05  WS-DURATION-DAYS           PIC S9(09)V9(04).
014300           05  WS-ROI-PCT                 PIC S9(07)V9(04).
014400           05  WS-APY-PCT                 PIC S9(09)V9(04).
014500           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
014600      *
014700       01  WS-DOWNSAMPLE-CTRS              COMP.
014800           05  WS-DNS-TARGET-COUNT        PIC 9(05) VALUE 500.
014900           05  WS-DNS-I                   PIC 9(05).
015000           05  WS-DNS-KEEP-IDX            PIC 9(09).
015100           05  WS-DNS-CUR-IDX             PIC 9(09).
015200           05  WS-DNS-LAST-KEPT           PIC S9(09) VALUE -1.
015300           05  FILLER                     PIC X(01) USAGE DISPLAY VALUE SPACE.
015400      *
015500      ******************************************************************
015600      * REDEFINES USED ONLY WHEN A RERUN DUMP OF THE RAW EQUITY PAIR   *
015700      * IS NEEDED TO CHASE A ROI DISCREPANCY (UPSI-0 SWITCH ON).       *
015800      ******************************************************************
015900       01  WS-EQUITY-DUMP.
016000           05  WS-EQUITY-DUMP-INIT        PIC S9(12)V9(04).
016100           05  WS-EQUITY-DUMP-FINAL       PIC S9(12)V9(04).
016200           05  FILLER                     PIC X(01) VALUE SPACE.
016300       01  WS-EQUITY-DUMP-R REDEFINES WS-EQUITY-DUMP.
016400           05  WS-EQUITY-DUMP-PAIR        PIC S9(24)V9(04).
016500           05  FILLER                     PIC X(01) VALUE SPACE.
016600      *
016700      ******************************************************************
016800       LINKAGE SECTION.
016900      ******************************************************************
017000       COPY RUNSTATS.
017100       COPY RUNSUMRY.
017200      ******************************************************************
017300       PROCEDURE DIVISION USING RUN-STATS RUN-SUMMARY-RECORD.
017400      ******************************************************************
017500       000-MAIN.
017600      *
017700           EVALUATE RST-RUN-TYPE
017800               WHEN 'LENDING'
017900                   PERFORM 250-COMPUTE-LENDING-SUMMARY
018000               WHEN 'PERP'
018100                   PERFORM 260-COMPUTE-PERP-SUMMARY
018200               WHEN 'CLMM'
018300                   PERFORM 270-COMPUTE-CLMM-SUMMARY
018400               WHEN OTHER
018500                   MOVE ZERO TO WS-INITIAL-EQUITY WS-FINAL-EQUITY
018600                                WS-PNL WS-DURATION-DAYS
018700           END-EVALUATE.
018800           PERFORM 280-COMPUTE-COMMON-RATIOS.
018900           PERFORM 300-WRITE-SUMMARY.
019000           PERFORM 290-DOWNSAMPLE-STEPS.
019100      *
019200           EXIT PROGRAM.
019300      *
019400       250-COMPUTE-LENDING-SUMMARY.
019500      *
019600           COMPUTE WS-DURATION-DAYS ROUNDED =
019700               (RST-L-LAST-BLOCK - RST-L-FIRST-BLOCK) * 3 / 86400.
019800      *
019900           IF RST-L-DIRECTION = 'SUPPLY A' OR RST-L-DIRECTION = 'SUPPLY-A'
020000               COMPUTE WS-PNL ROUNDED =
020100                   (RST-L-SUPPLY-END-BNB - RST-L-SUPPLY-START-BNB) * 300
020200                   - (RST-L-BORROW-END-USDC - RST-L-BORROW-START-USDC)
020300               COMPUTE WS-INITIAL-EQUITY ROUNDED =
020400                   (RST-L-SUPPLY-START-BNB * 300) - RST-L-BORROW-START-USDC
020500           ELSE
020600               COMPUTE WS-PNL ROUNDED =
020700                   (RST-L-SUPPLY-END-USDC - RST-L-SUPPLY-START-USDC)
020800                   - ((RST-L-BORROW-END-BNB - RST-L-BORROW-START-BNB) * 300)
020900               COMPUTE WS-INITIAL-EQUITY ROUNDED =
021000                   RST-L-SUPPLY-START-USDC - (RST-L-BORROW-START-BNB * 300)
021100           END-IF.
021200           COMPUTE WS-FINAL-EQUITY ROUNDED = WS-INITIAL-EQUITY + WS-PNL.
021300      *
021400       260-COMPUTE-PERP-SUMMARY.
021500      *
021600           MOVE RST-P-COLLATERAL     TO WS-INITIAL-EQUITY.
021700           MOVE RST-P-FINAL-EQUITY   TO WS-FINAL-EQUITY.
021800           COMPUTE WS-PNL ROUNDED = WS-FINAL-EQUITY - WS-INITIAL-EQUITY.
021900           COMPUTE WS-DURATION-DAYS ROUNDED =
022000               (RST-P-LAST-TS - RST-P-FIRST-TS) / 86400000.
022100      *
022200       270-COMPUTE-CLMM-SUMMARY.
022300      *
022400           MOVE RST-C-FIRST-HOLD-VALUE TO WS-INITIAL-EQUITY.
022500           COMPUTE WS-FINAL-EQUITY ROUNDED =
022600               RST-C-FINAL-POS-VALUE + RST-C-FINAL-FEES-CUM.
022700           COMPUTE WS-PNL ROUNDED = WS-FINAL-EQUITY - WS-INITIAL-EQUITY.
022800           COMPUTE WS-DURATION-DAYS ROUNDED =
022900               (RST-C-LAST-TS - RST-C-FIRST-TS) / 86400000.
023000      *
023100       280-COMPUTE-COMMON-RATIOS.
023200      *
023300           IF WS-INITIAL-EQUITY = 0
023400               MOVE ZERO TO WS-ROI-PCT
023500           ELSE
023600               COMPUTE WS-ROI-PCT ROUNDED =
023700                   (WS-PNL / WS-INITIAL-EQUITY) * 100
023800           END-IF.
023900      *
024000           IF WS-DURATION-DAYS NOT > 0
024100               MOVE ZERO TO WS-APY-PCT
024200           ELSE
024300               COMPUTE WS-APY-PCT ROUNDED =
024400                   (WS-ROI-PCT / WS-DURATION-DAYS) * 365
024500           END-IF.
024600      *
024700       300-WRITE-SUMMARY.
024800      *
024900           MOVE RST-RUN-TYPE          TO RS-RUN-TYPE.
025000           MOVE WS-PNL                TO RS-FINAL-PNL-USD.
025100           MOVE WS-ROI-PCT            TO RS-ROI-PERCENTAGE.
025200           MOVE WS-APY-PCT            TO RS-APY-PERCENTAGE.
025300           MOVE ZERO                  TO RS-MAX-DRAWDOWN-USD.
025400           MOVE WS-FINAL-EQUITY       TO RS-FINAL-EQUITY-USD.
025500           MOVE RST-STEPS-COUNT       TO RS-STEPS-COUNT.
025600      *
025700           IF WS-SUMOUT-FIRST-CALL
025800               OPEN OUTPUT SUMMARY-FILE
025900               MOVE 'N' TO WS-SUMOUT-FIRST-CALL-SW
026000           ELSE
026100               OPEN EXTEND SUMMARY-FILE
026200           END-IF.
026300           WRITE SUM-OUT-LINE FROM RUN-SUMMARY-RECORD.
026400           CLOSE SUMMARY-FILE.
026500      *
026600       290-DOWNSAMPLE-STEPS.
026700      *
026800           EVALUATE RST-RUN-TYPE
026900               WHEN 'LENDING'
027000                   PERFORM 292-DOWNSAMPLE-LENDING
027100               WHEN 'PERP'
027200                   PERFORM 294-DOWNSAMPLE-PERP
027300               WHEN 'CLMM'
027400                   PERFORM 296-DOWNSAMPLE-CLMM
027500           END-EVALUATE.
027600      *
027700       292-DOWNSAMPLE-LENDING.
027800      *
027900           MOVE 'N' TO WS-LEND-IN-EOF-SW.
028000           MOVE ZERO TO WS-DNS-CUR-IDX.
028100           MOVE -1 TO WS-DNS-LAST-KEPT.
028200           OPEN INPUT  LEND-STEP-IN-FILE.
028300           OPEN OUTPUT LEND-STEP-DNS-FILE.
028400      *
028500           IF RST-STEPS-COUNT NOT > WS-DNS-TARGET-COUNT
028600               PERFORM 293-COPY-ALL-LEND-ROWS UNTIL WS-LEND-IN-EOF
028700           ELSE
028800               PERFORM 293-BUILD-ONE-LEND-GROUP VARYING WS-DNS-I
028900                       FROM 0 BY 1
029000                       UNTIL WS-DNS-I >= WS-DNS-TARGET-COUNT
029100               IF WS-DNS-LAST-KEPT < RST-STEPS-COUNT - 1
029200                   PERFORM 293-DRAIN-LEND-TO-EOF UNTIL WS-LEND-IN-EOF
029300                   MOVE LEND-IN-LINE TO LEND-DNS-LINE
029400                   WRITE LEND-DNS-LINE
029500               END-IF
029600           END-IF.
029700      *
029800           CLOSE LEND-STEP-IN-FILE LEND-STEP-DNS-FILE.
029900      *
030000       293-COPY-ALL-LEND-ROWS.
030100      *
030200           READ LEND-STEP-IN-FILE INTO LEND-IN-LINE
030300               AT END
030400                   MOVE 'Y' TO WS-LEND-IN-EOF-SW
030500           END-READ.
030600           IF NOT WS-LEND-IN-EOF
030700               MOVE LEND-IN-LINE TO LEND-DNS-LINE
030800               WRITE LEND-DNS-LINE
030900           END-IF.
031000      *
031100       293-BUILD-ONE-LEND-GROUP.
031200      *
031300           COMPUTE WS-DNS-KEEP-IDX =
031400               (WS-DNS-I * RST-STEPS-COUNT) / WS-DNS-TARGET-COUNT.
031500           PERFORM 293-READ-LEND-TO-KEEP-IDX
031600                   UNTIL WS-DNS-CUR-IDX > WS-DNS-KEEP-IDX
031700                       OR WS-LEND-IN-EOF.
031800      *
031900       293-READ-LEND-TO-KEEP-IDX.
032000      *
032100           READ LEND-STEP-IN-FILE INTO LEND-IN-LINE
032200               AT END
032300                   MOVE 'Y' TO WS-LEND-IN-EOF-SW
032400           END-READ.
032500           IF NOT WS-LEND-IN-EOF
032600               IF WS-DNS-CUR-IDX = WS-DNS-KEEP-IDX
032700                   MOVE LEND-IN-LINE TO LEND-DNS-LINE
032800                   WRITE LEND-DNS-LINE
032900                   MOVE WS-DNS-CUR-IDX TO WS-DNS-LAST-KEPT
033000               END-IF
033100               ADD 1 TO WS-DNS-CUR-IDX
033200           END-IF.
033300      *
033400       293-DRAIN-LEND-TO-EOF.
033500      *
033600           READ LEND-STEP-IN-FILE INTO LEND-IN-LINE
033700               AT END
033800                   MOVE 'Y' TO WS-LEND-IN-EOF-SW
033900           END-READ.
034000      *
034100       294-DOWNSAMPLE-PERP.
034200      *
034300           MOVE 'N' TO WS-PERP-IN-EOF-SW.
034400           MOVE ZERO TO WS-DNS-CUR-IDX.
034500           MOVE -1 TO WS-DNS-LAST-KEPT.
034600           OPEN INPUT  PERP-STEP-IN-FILE.
034700           OPEN OUTPUT PERP-STEP-DNS-FILE.
034800      *
034900           IF RST-STEPS-COUNT NOT > WS-DNS-TARGET-COUNT
035000               PERFORM 295-COPY-ALL-PERP-ROWS UNTIL WS-PERP-IN-EOF
035100           ELSE
035200               PERFORM 295-BUILD-ONE-PERP-GROUP VARYING WS-DNS-I
035300                       FROM 0 BY 1
035400                       UNTIL WS-DNS-I >= WS-DNS-TARGET-COUNT
035500               IF WS-DNS-LAST-KEPT < RST-STEPS-COUNT - 1
035600                   PERFORM 295-DRAIN-PERP-TO-EOF UNTIL WS-PERP-IN-EOF
035700                   MOVE PERP-IN-LINE TO PERP-DNS-LINE
035800                   WRITE PERP-DNS-LINE
035900               END-IF
036000           END-IF.
036100      *
036200           CLOSE PERP-STEP-IN-FILE PERP-STEP-DNS-FILE.
036300      *
036400       295-COPY-ALL-PERP-ROWS.
036500      *
036600           READ PERP-STEP-IN-FILE INTO PERP-IN-LINE
036700               AT END
036800                   MOVE 'Y' TO WS-PERP-IN-EOF-SW
036900           END-READ.
037000           IF NOT WS-PERP-IN-EOF
037100               MOVE PERP-IN-LINE TO PERP-DNS-LINE
037200               WRITE PERP-DNS-LINE
037300           END-IF.
037400      *
037500       295-BUILD-ONE-PERP-GROUP.
037600      *
037700           COMPUTE WS-DNS-KEEP-IDX =
037800               (WS-DNS-I * RST-STEPS-COUNT) / WS-DNS-TARGET-COUNT.
037900           PERFORM 295-READ-PERP-TO-KEEP-IDX
038000                   UNTIL WS-DNS-CUR-IDX > WS-DNS-KEEP-IDX
038100                       OR WS-PERP-IN-EOF.
038200      *
038300       295-READ-PERP-TO-KEEP-IDX.
038400      *
038500           READ PERP-STEP-IN-FILE INTO PERP-IN-LINE
038600               AT END
038700                   MOVE 'Y' TO WS-PERP-IN-EOF-SW
038800           END-READ.
038900           IF NOT WS-PERP-IN-EOF
039000               IF WS-DNS-CUR-IDX = WS-DNS-KEEP-IDX
039100                   MOVE PERP-IN-LINE TO PERP-DNS-LINE
039200                   WRITE PERP-DNS-LINE
039300                   MOVE WS-DNS-CUR-IDX TO WS-DNS-LAST-KEPT
039400               END-IF
039500               ADD 1 TO WS-DNS-CUR-IDX
039600           END-IF.
039700      *
039800       295-DRAIN-PERP-TO-EOF.
039900      *
040000           READ PERP-STEP-IN-FILE INTO PERP-IN-LINE
040100               AT END
040200                   MOVE 'Y' TO WS-PERP-IN-EOF-SW
040300           END-READ.
040400      *
040500       296-DOWNSAMPLE-CLMM.
040600      *
040700           MOVE 'N' TO WS-CLMM-IN-EOF-SW.
040800           MOVE ZERO TO WS-DNS-CUR-IDX.
040900           MOVE -1 TO WS-DNS-LAST-KEPT.
041000           OPEN INPUT  CLMM-STEP-IN-FILE.
041100           OPEN OUTPUT CLMM-STEP-DNS-FILE.
041200      *
041300           IF RST-STEPS-COUNT NOT > WS-DNS-TARGET-COUNT
041400               PERFORM 297-COPY-ALL-CLMM-ROWS UNTIL WS-CLMM-IN-EOF
041500           ELSE
041600               PERFORM 297-BUILD-ONE-CLMM-GROUP VARYING WS-DNS-I
041700                       FROM 0 BY 1
041800                       UNTIL WS-DNS-I >= WS-DNS-TARGET-COUNT
041900               IF WS-DNS-LAST-KEPT < RST-STEPS-COUNT - 1
042000                   PERFORM 297-DRAIN-CLMM-TO-EOF UNTIL WS-CLMM-IN-EOF
042100                   MOVE CLMM-IN-LINE TO CLMM-DNS-LINE
042200                   WRITE CLMM-DNS-LINE
042300               END-IF
042400           END-IF.
042500      *
042600           CLOSE CLMM-STEP-IN-FILE CLMM-STEP-DNS-FILE.
042700      *
042800       297-COPY-ALL-CLMM-ROWS.
042900      *
043000           READ CLMM-STEP-IN-FILE INTO CLMM-IN-LINE
043100               AT END
043200                   MOVE 'Y' TO WS-CLMM-IN-EOF-SW
043300           END-READ.
043400           IF NOT WS-CLMM-IN-EOF
043500               MOVE CLMM-IN-LINE TO CLMM-DNS-LINE
043600               WRITE CLMM-DNS-LINE
043700           END-IF.
043800      *
043900       297-BUILD-ONE-CLMM-GROUP.
044000      *
044100           COMPUTE WS-DNS-KEEP-IDX =
044200               (WS-DNS-I * RST-STEPS-COUNT) / WS-DNS-TARGET-COUNT.
044300           PERFORM 297-READ-CLMM-TO-KEEP-IDX
044400                   UNTIL WS-DNS-CUR-IDX > WS-DNS-KEEP-IDX
044500                       OR WS-CLMM-IN-EOF.
044600      *
044700       297-READ-CLMM-TO-KEEP-IDX.
044800      *
044900           READ CLMM-STEP-IN-FILE INTO CLMM-IN-LINE
045000               AT END
045100                   MOVE 'Y' TO WS-CLMM-IN-EOF-SW
045200           END-READ.
045300           IF NOT WS-CLMM-IN-EOF
045400               IF WS-DNS-CUR-IDX = WS-DNS-KEEP-IDX
045500                   MOVE CLMM-IN-LINE TO CLMM-DNS-LINE
045600                   WRITE CLMM-DNS-LINE
045700                   MOVE WS-DNS-CUR-IDX TO WS-DNS-LAST-KEPT
045800               END-IF
045900               ADD 1 TO WS-DNS-CUR-IDX
046000           END-IF.
046100      *
046200       297-DRAIN-CLMM-TO-EOF.
046300      *
046400           READ CLMM-STEP-IN-FILE INTO CLMM-IN-LINE
046500               AT END
046600                   MOVE 'Y' TO WS-CLMM-IN-EOF-SW
046700           END-READ.
