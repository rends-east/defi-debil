000100      ******************************************************************
000200      * VOLBUCKT.CPY                                                  *
000300      * 8-HOUR TRADING VOLUME BUCKET RECORD - FEEDS CLMMBT01.          *
000400      * CSV SOURCE COLUMNS: TIMESTAMP,TIME_8H,VOLUME_USD,TRADE_COUNT   *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                               *
000700      * 2024-01-22 RSP  INITIAL CUT - TICKET DEFI-0101                 *
000800      ******************************************************************
000900       01  VOLUME-RECORD.
001000           05  VOL-TIMESTAMP           PIC 9(13).
001100           05  VOL-TIME-8H             PIC X(20).
001200           05  VOL-VOLUME-USD          PIC 9(12)V9(2).
001300           05  VOL-TRADE-COUNT         PIC 9(9).
001400           05  FILLER                  PIC X(24).
